000100*****************************************************************
000200*    XCPTREC  --   EXCEPTION REPORT PRINT LINE                  *
000300*    EXCEPTION-REPORT, SHARED BY ALL FOUR ORDER/STOCK BATCH      *
000400*    RUNS.  EACH RUN APPENDS ITS OWN DETAIL LINES AND CLOSES     *
000500*    WITH ONE REJECT-COUNT TRAILER LINE FOR ITS FLOW.             *
000600*-----------------------------------------------------------------
000700*    CHANGE LOG
000800*    04/09/91  RRT   ORIGINAL PRINT LINE, ORDER POSTING RUN ONLY
000900*    09/10/93  RRT   WIDENED FOR THE STOCK PROGRAMS, RENAMED
001000*                    XR-KEY-ID FROM THE OLD XR-ORDER-ID
001100*    02/11/99  WLT   Y2K -- XR-RUN-DATE STAYS X(10), NO CHANGE
001200*****************************************************************
001300 01  XCPT-DETAIL-LINE.
001400     05  XR-RUN-DATE                 PIC X(10).
001500     05  FILLER                      PIC X(02)  VALUE SPACES.
001600     05  XR-FLOW-NAME                PIC X(20).
001700     05  FILLER                      PIC X(02)  VALUE SPACES.
001800     05  XR-KEY-ID                   PIC X(36).
001900     05  FILLER                      PIC X(02)  VALUE SPACES.
002000     05  XR-REASON-CODE              PIC X(06).
002100     05  FILLER                      PIC X(02)  VALUE SPACES.
002200     05  XR-REASON-TEXT              PIC X(60).
002300
002400 01  XCPT-TOTAL-LINE.
002500     05  FILLER                      PIC X(10)  VALUE SPACES.
002600     05  XR-TOT-FLOW-NAME            PIC X(20).
002700     05  FILLER                      PIC X(02)  VALUE SPACES.
002800     05  XR-TOT-LITERAL              PIC X(14)  VALUE
002900         'REJECT COUNT: '.
003000     05  XR-TOT-REJECT-COUNT         PIC ZZZ,ZZ9.
003100     05  FILLER                      PIC X(60)  VALUE SPACES.
