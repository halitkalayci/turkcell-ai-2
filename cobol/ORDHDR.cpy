000100*****************************************************************
000200*    ORDHDR   --   ORDER MASTER HEADER RECORD                   *
000300*    ORDER-FILE, FIXED HEADER PORTION.  ONE OCCURRENCE PER      *
000400*    ORDER; THE ORDER-ITEM-RECORDS (SEE ORDITM) THAT FOLLOW      *
000500*    IT ON THE FILE ARE COUNTED BY ORD-ITEM-COUNT.               *
000600*-----------------------------------------------------------------
000700*    CHANGE LOG
000800*    04/02/91  RRT   ORIGINAL COPYBOOK FOR ORDER SUBSYSTEM
000900*    09/14/92  RRT   ADDED ORD-CANCELLED-AT PER REQ 1140
001000*    03/30/95  LDK   ADDED ORD-ST-FINAL / ORD-ST-CANCELLABLE 88S
001100*    02/11/99  WLT   Y2K -- TIMESTAMPS CARRIED OPAQUE, NO CHANGE
001200*                    TO PICTURE CLAUSES REQUIRED
001300*    07/23/01  RRT   REQ 2077 -- ADDED ORD-CREATED-YMD REDEFINES
001400*****************************************************************
001500 01  ORDER-RECORD.
001600*        UUID KEYS -- CARRIED AS OPAQUE 36-BYTE TEXT
001700     05  ORD-ORDER-ID                PIC X(36).
001800     05  ORD-CUSTOMER-ID             PIC X(36).
001900*        DELIVERY ADDRESS BLOCK -- STATE IS THE ONLY OPTIONAL
002000*        FIELD, PER THE ADDRESS VALIDATION RULE
002100     05  ORD-ADDRESS.
002200         10  ORD-ADDR-STREET         PIC X(200).
002300         10  ORD-ADDR-CITY           PIC X(100).
002400         10  ORD-ADDR-STATE          PIC X(100).
002500         10  ORD-ADDR-POSTAL-CODE    PIC X(020).
002600         10  ORD-ADDR-COUNTRY        PIC X(100).
002700     05  ORD-STATUS                  PIC X(10).
002800         88  ORD-ST-PREPARING            VALUE 'PREPARING '.
002900         88  ORD-ST-PENDING              VALUE 'PENDING   '.
003000         88  ORD-ST-CONFIRMED            VALUE 'CONFIRMED '.
003100         88  ORD-ST-SHIPPED              VALUE 'SHIPPED   '.
003200         88  ORD-ST-DELIVERED            VALUE 'DELIVERED '.
003300         88  ORD-ST-CANCELLED            VALUE 'CANCELLED '.
003400         88  ORD-ST-FINAL                VALUES 'DELIVERED '
003500                                                 'CANCELLED '.
003600         88  ORD-ST-CANCELLABLE          VALUES 'PREPARING '
003700                                                 'PENDING   '
003800                                                 'CONFIRMED '.
003900     05  ORD-TOTAL-AMOUNT            PIC S9(17)V99 COMP-3.
004000     05  ORD-ITEM-COUNT              PIC 9(4).
004100*        TIMESTAMPS CARRIED OPAQUE (ISO-8601 TEXT, NOT EDITED)
004200     05  ORD-CREATED-AT              PIC X(26).
004300     05  ORD-UPDATED-AT              PIC X(26).
004400     05  ORD-CANCELLED-AT            PIC X(26).
004500*        REQ 2077 -- FIRST 10 BYTES OF ORD-CREATED-AT ARE THE
004600*        YYYY-MM-DD PORTION OF THE ISO-8601 STAMP WHEN THE FEED
004700*        SUPPLIES ONE; USED BY THE POSTING SUMMARY DATE STAMP.
004800     05  ORD-CREATED-YMD REDEFINES ORD-CREATED-AT.
004900         10  ORD-CREATED-YYYY        PIC X(04).
005000         10  FILLER                  PIC X(01).
005100         10  ORD-CREATED-MM          PIC X(02).
005200         10  FILLER                  PIC X(01).
005300         10  ORD-CREATED-DD          PIC X(02).
005400         10  FILLER                  PIC X(16).
005500     05  FILLER                      PIC X(10).
