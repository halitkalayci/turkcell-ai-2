000100*****************************************************************
000200*    ORDITM   --   ORDER LINE-ITEM RECORD                       *
000300*    ORDER-FILE, VARIABLE-COUNT PORTION.  ORD-ITEM-COUNT         *
000400*    OCCURRENCES OF THIS RECORD FOLLOW EACH ORDHDR RECORD ON     *
000500*    THE FILE, ONE PER PRODUCT LINE OF THE ORDER.                *
000600*-----------------------------------------------------------------
000700*    CHANGE LOG
000800*    04/02/91  RRT   ORIGINAL COPYBOOK FOR ORDER SUBSYSTEM
000900*    11/19/93  RRT   WIDENED ITM-PRODUCT-NAME TO 255 PER REQ 0871
001000*    02/11/99  WLT   Y2K -- NO DATE FIELDS ON THIS RECORD, NO
001100*                    CHANGE REQUIRED, REVIEWED ONLY
001200*    07/23/01  RRT   REQ 2077 -- ADDED ITM-PRICE-CK REDEFINES FOR
001300*                    THE UNIT-PRICE / EXTENSION CROSS-FOOT
001400*    12/05/05  RRT   REQ 2261 -- DROPPED ITM-PRICE-CK, REQ 2077
001500*                    NEVER GOT A CALLING PARAGRAPH; ORDPOST1'S
001600*                    300-PROCESS-ITEM-GROUP COMPUTES AND CHECKS
001700*                    ITM-TOTAL-PRICE DIRECTLY, NO REDEFINED VIEW
001800*                    OF IT WAS EVER NEEDED FOR THAT
001900*****************************************************************
002000 01  ORDER-ITEM-RECORD.
002100*        PARENT KEY -- MATCHES ORD-ORDER-ID ON THE HEADER RECORD
002200     05  ITM-ORDER-ID                PIC X(36).
002300     05  ITM-PRODUCT-ID              PIC X(36).
002400     05  ITM-PRODUCT-NAME            PIC X(255).
002500     05  ITM-QUANTITY                PIC S9(9) COMP-3.
002600     05  ITM-UNIT-PRICE              PIC S9(17)V99 COMP-3.
002700     05  ITM-TOTAL-PRICE             PIC S9(17)V99 COMP-3.
002800     05  FILLER                      PIC X(10).
