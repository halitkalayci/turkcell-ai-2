000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE ORDER SUBSYSTEM GROUP
000300* ALL RIGHTS RESERVED
000400******************************************************************
000500* PROGRAM:  STKRSRV1
000600*
000700* STOCK RESERVATION CREATION RUN.  READS ONE RESERVATION-REQUEST
000800* TRANSACTION FILE (HEADER + LINE ITEMS) AND, FOR EACH REQUEST NOT
000900* ALREADY HOLDING A RESERVATION, VALIDATES STOCK AGAINST THE
001000* INVENTORY MASTER, RESERVES THE STOCK, AND WRITES A NEW
001100* RESERVATION-FILE RECORD.  THE EXISTING RESERVATION MASTER AND
001200* THE INVENTORY MASTER ARE BOTH CARRIED FORWARD BY FULL REWRITE --
001300* THIS SHOP HAS NO ISAM ACCESS TO EITHER FILE.
001400*
001500* RESERVATION-FILE AND INVENTORY-FILE NEED NOT BE PRESORTED.  THE
001600* INVENTORY MASTER IS LOADED WHOLE INTO A WORKING-STORAGE TABLE AND
001700* SEARCHED WITH SEARCH ALL; THE RESERVATION MASTER IS COPIED
001800* FORWARD RECORD FOR RECORD WHILE ITS ORDER-IDS ARE LOADED INTO A
001900* SECOND TABLE FOR THE DUPLICATE-RESERVATION CHECK.
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200******************************************************************
002300 PROGRAM-ID.  STKRSRV1.
002400 AUTHOR. R R TATE.
002500 INSTALLATION. COBOL DEVELOPMENT CENTER.
002600 DATE-WRITTEN. 06/21/92.
002700 DATE-COMPILED. 06/21/92.
002800 SECURITY. NON-CONFIDENTIAL.
002900*
003000******************************************************************
003100*                        CHANGE LOG
003200*-----------------------------------------------------------------
003300* DATE      WHO   DESCRIPTION
003400*-----------------------------------------------------------------
003500* 06/21/92  RRT   ORIGINAL PROGRAM -- STOCK RESERVATION RUN,
003600*                 COMPANION TO THE RESHDR/RESITM COPYBOOKS
003700* 08/02/94  LDK   ADDED THE 15-MINUTE DEFAULT HOLD, RQ-TTL-MINUTES
003800*                 OVERRIDE HONORED WHEN POSITIVE, REQ 1029A
003900* 02/11/99  WLT   Y2K REVIEW -- ALL TIMESTAMP FIELDS ON RESHDR AND
004000*                 THE INVENTORY MASTER ARE OPAQUE/REPORT-ONLY
004100*                 EXCEPT THE EXPIRY COMPUTATION BELOW, REVIEWED
004200* 07/23/01  RRT   REQ 2077 -- CARRIED THE NEW RES-CREATED-YMD VIEW
004300*                 THROUGH FROM THE HEADER COPYBOOK, NO LOGIC CHANGE
004400* 03/12/03  RRT   REQ 2140 -- WIDENED THE IN-MEMORY INVENTORY AND
004500*                 EXISTING-ORDER TABLES TO MATCH THE CATALOG GROWTH
004600*                 ALREADY MADE IN STKAVAIL
004700* 11/04/05  RRT   REQ 2256 -- EXCEPTION-REPORT NOW CLOSES WITH A
004800*                 REJECT-COUNT TRAILER LINE PER RUN, SEE THE NEW
004900*                 960-WRITE-XCPT-TOTAL PARAGRAPH
005000* 11/18/05  RRT   SHOP STANDARDS REVIEW -- SWITCHES AND COUNTERS
005100*                 MOVED TO 77-LEVELS, AND THE CONSTRUCTION/STOCK-
005200*                 EDIT CHAINS RECAST AS PERFORM...THRU PARAGRAPH
005300*                 RANGES
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT INVENTORY-FILE ASSIGN TO INVMSTIN
006400         ORGANIZATION IS SEQUENTIAL
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS WS-INVMST-STATUS.
006700
006800     SELECT INVENTORY-FILE-OUT ASSIGN TO INVMSTOT
006900         ORGANIZATION IS SEQUENTIAL
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS WS-INVOUT-STATUS.
007200
007300     SELECT RESERVATION-HEADER-FILE ASSIGN TO RSVMSTIN
007400         ORGANIZATION IS SEQUENTIAL
007500         ACCESS MODE IS SEQUENTIAL
007600         FILE STATUS IS WS-RESHDR-STATUS.
007700
007800     SELECT RESERVATION-ITEM-FILE ASSIGN TO RSVITMIN
007900         ORGANIZATION IS SEQUENTIAL
008000         ACCESS MODE IS SEQUENTIAL
008100         FILE STATUS IS WS-RESITM-STATUS.
008200
008300     SELECT RESERVATION-HEADER-OUT ASSIGN TO RSVMSTOT
008400         ORGANIZATION IS SEQUENTIAL
008500         ACCESS MODE IS SEQUENTIAL
008600         FILE STATUS IS WS-RESOUT-STATUS.
008700
008800     SELECT RESERVATION-ITEM-OUT ASSIGN TO RSVITMOT
008900         ORGANIZATION IS SEQUENTIAL
009000         ACCESS MODE IS SEQUENTIAL
009100         FILE STATUS IS WS-RSIOUT-STATUS.
009200
009300     SELECT RESERVATION-REQUEST-HEADER-FILE ASSIGN TO RSVREQIN
009400         ORGANIZATION IS SEQUENTIAL
009500         ACCESS MODE IS SEQUENTIAL
009600         FILE STATUS IS WS-RQHDR-STATUS.
009700
009800     SELECT RESERVATION-REQUEST-ITEM-FILE ASSIGN TO RSVRQIIN
009900         ORGANIZATION IS SEQUENTIAL
010000         ACCESS MODE IS SEQUENTIAL
010100         FILE STATUS IS WS-RQITM-STATUS.
010200
010300     SELECT EXCEPTION-REPORT ASSIGN TO XCPTRPT
010400         ORGANIZATION IS SEQUENTIAL
010500         FILE STATUS IS WS-XCPT-STATUS.
010600
010700     SELECT RESULT-REPORT ASSIGN TO RSVSUMRP
010800         ORGANIZATION IS SEQUENTIAL
010900         FILE STATUS IS WS-RSLRPT-STATUS.
011000
011100******************************************************************
011200 DATA DIVISION.
011300 FILE SECTION.
011400
011500 FD  INVENTORY-FILE
011600     RECORDING MODE IS F.
011700 COPY INVMSTR.
011800
011900 FD  INVENTORY-FILE-OUT
012000     RECORDING MODE IS F.
012100 COPY INVMSTR REPLACING ==INVENTORY-RECORD== BY ==INVENTORY-OUT-RECORD==,
012200                        ==INV-== BY ==INVO-==.
012300
012400 FD  RESERVATION-HEADER-FILE
012500     RECORDING MODE IS F.
012600 COPY RESHDR.
012700
012800 FD  RESERVATION-ITEM-FILE
012900     RECORDING MODE IS F.
013000 COPY RESITM.
013100
013200 FD  RESERVATION-HEADER-OUT
013300     RECORDING MODE IS F.
013400 COPY RESHDR REPLACING ==RESERVATION-RECORD== BY ==RESERVATION-OUT-RECORD==,
013500                       ==RES-== BY ==RESO-==.
013600
013700 FD  RESERVATION-ITEM-OUT
013800     RECORDING MODE IS F.
013900 COPY RESITM REPLACING ==RESERVATION-ITEM-RECORD== BY ==RES-ITEM-OUT-RECORD==,
014000                       ==RSI-== BY ==RSIO-==.
014100
014200 FD  RESERVATION-REQUEST-HEADER-FILE
014300     RECORDING MODE IS F.
014400 COPY RSVREQH.
014500
014600 FD  RESERVATION-REQUEST-ITEM-FILE
014700     RECORDING MODE IS F.
014800 COPY RSVREQI.
014900
015000 FD  EXCEPTION-REPORT
015100     RECORDING MODE IS F.
015200 COPY XCPTREC.
015300
015400 FD  RESULT-REPORT
015500     RECORDING MODE IS F.
015600 01  RESULT-RECORD                  PIC X(132).
015700
015800******************************************************************
015900 WORKING-STORAGE SECTION.
016000******************************************************************
016100*        SHOP STANDARDS REVIEW 11/05 -- FILE STATUS CODES AND RUN
016200*        SWITCHES MOVED OFF 01 GROUPS TO STANDALONE 77-LEVELS, MATCHING
016300*        THE CONVENTION USED ON WRKSFINL AND THE OTHER REDEEM PROGRAMS
016400 77  WS-INVMST-STATUS                PIC X(02) VALUE SPACES.
016500     88  INVMST-OK                       VALUE '00'.
016600     88  INVMST-EOF                      VALUE '10'.
016700 77  WS-INVOUT-STATUS                PIC X(02) VALUE SPACES.
016800 77  WS-RESHDR-STATUS                PIC X(02) VALUE SPACES.
016900     88  RESHDR-OK                       VALUE '00'.
017000     88  RESHDR-EOF                      VALUE '10'.
017100 77  WS-RESITM-STATUS                PIC X(02) VALUE SPACES.
017200     88  RESITM-OK                       VALUE '00'.
017300     88  RESITM-EOF                      VALUE '10'.
017400 77  WS-RESOUT-STATUS                PIC X(02) VALUE SPACES.
017500 77  WS-RSIOUT-STATUS                PIC X(02) VALUE SPACES.
017600 77  WS-RQHDR-STATUS                 PIC X(02) VALUE SPACES.
017700     88  RQHDR-OK                        VALUE '00'.
017800     88  RQHDR-EOF                       VALUE '10'.
017900 77  WS-RQITM-STATUS                 PIC X(02) VALUE SPACES.
018000     88  RQITM-OK                        VALUE '00'.
018100     88  RQITM-EOF                       VALUE '10'.
018200 77  WS-XCPT-STATUS                  PIC X(02) VALUE SPACES.
018300 77  WS-RSLRPT-STATUS                PIC X(02) VALUE SPACES.
018400
018500 77  WS-RQHDR-EOF-SW                 PIC X(01) VALUE 'N'.
018600     88  RQHDR-DONE                      VALUE 'Y'.
018700 77  WS-RES-VALID-SW                 PIC X(01) VALUE 'Y'.
018800     88  RES-IS-VALID                    VALUE 'Y'.
018900 77  WS-STOCK-OK-SW                  PIC X(01) VALUE 'Y'.
019000     88  STOCK-IS-OK                      VALUE 'Y'.
019100 77  WS-FOUND-SW                     PIC X(01) VALUE 'N'.
019200     88  PRODUCT-WAS-FOUND                VALUE 'Y'.
019300
019400 01  SYSTEM-DATE-AND-TIME.
019500     05  WS-RUN-DATE.
019600         10  WS-RUN-YY               PIC 9(02).
019700         10  WS-RUN-MM               PIC 9(02).
019800         10  WS-RUN-DD               PIC 9(02).
019900*        NUMERIC VIEW OF THE RUN DATE FOR THE STARTUP DISPLAY
020000     05  WS-RUN-DATE-N REDEFINES WS-RUN-DATE
020100                                  PIC 9(06).
020200     05  WS-RUN-TIME                 PIC 9(08).
020300*        HOUR/MINUTE VIEW OF THE RUN TIME, USED BY 620-COMPUTE-
020400*        EXPIRES-AT TO ADD THE HOLD MINUTES ONTO THE CLOCK
020500     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
020600         10  WS-RUN-HH               PIC 9(02).
020700         10  WS-RUN-MI               PIC 9(02).
020800         10  WS-RUN-SS               PIC 9(02).
020900         10  WS-RUN-HS               PIC 9(02).
021000     05  FILLER                      PIC X(04) VALUE SPACES.
021100
021200 01  WS-RUN-DATE-EDIT.
021300     05  WS-RDE-MM                  PIC 9(02).
021400     05  FILLER                     PIC X(01) VALUE '/'.
021500     05  WS-RDE-DD                  PIC 9(02).
021600     05  FILLER                     PIC X(01) VALUE '/'.
021700     05  WS-RDE-YY                  PIC 9(02).
021800     05  FILLER                     PIC X(02) VALUE SPACES.
021900
022000*        EXPIRY STAMP BUILT BY 620-COMPUTE-EXPIRES-AT -- RUN DATE
022100*        PLUS THE HH:MM THE HOLD RUNS OUT.  DOES NOT ROLL PAST
022200*        MIDNIGHT; A REQUEST WHOSE HOLD WOULD CROSS THE DAY
022300*        BOUNDARY GETS AN EXPIRY TIME EARLIER THAN THE RUN CLOCK,
022400*        A KNOWN LIMITATION ACCEPTED WHEN THIS PROGRAM WAS BUILT
022500*        SINCE THE FEED NEVER SENDS A TTL OVER TWO HOURS
022600 01  WS-EXPIRE-EDIT.
022700     05  WS-EXE-MM                  PIC 9(02).
022800     05  FILLER                     PIC X(01) VALUE '/'.
022900     05  WS-EXE-DD                  PIC 9(02).
023000     05  FILLER                     PIC X(01) VALUE '/'.
023100     05  WS-EXE-YY                  PIC 9(02).
023200     05  FILLER                     PIC X(01) VALUE SPACE.
023300     05  WS-EXE-HH                  PIC 9(02).
023400     05  FILLER                     PIC X(01) VALUE ':'.
023500     05  WS-EXE-MI                  PIC 9(02).
023600     05  FILLER                     PIC X(11) VALUE SPACES.
023700
023800******************************************************************
023900*    IN-MEMORY INVENTORY TABLE -- LOADED ONCE AT 200-LOAD-
024000*    INVENTORY-TABLE, SEARCHED WITH SEARCH ALL, REWRITTEN WHOLE
024100*    TO INVENTORY-FILE-OUT AT 800-REWRITE-INVENTORY-TABLE.
024200******************************************************************
024300 01  WS-INVENTORY-TABLE.
024400     05  WS-INV-TABLE-COUNT          PIC 9(05) COMP VALUE ZERO.
024500     05  INV-TABLE-ENTRY OCCURS 1 TO 5000 TIMES
024600             DEPENDING ON WS-INV-TABLE-COUNT
024700             ASCENDING KEY IS TE-PRODUCT-ID
024800             INDEXED BY INV-TAB-IDX.
024900         10  TE-PRODUCT-ID           PIC X(36).
025000         10  TE-AVAILABLE-QUANTITY   PIC S9(9) COMP-3.
025100         10  TE-RESERVED-QUANTITY    PIC S9(9) COMP-3.
025200         10  TE-TOTAL-QUANTITY       PIC S9(9) COMP-3.
025300*            FOOTING VIEW, SAME IDEA AS INV-QTY-CK ON THE MASTER
025400         10  TE-QTY-CK REDEFINES TE-TOTAL-QUANTITY
025500                                 PIC S9(9) COMP-3.
025600         10  TE-VERSION              PIC S9(9) COMP-3.
025700         10  TE-LAST-UPDATED-AT      PIC X(26).
025800         10  FILLER                  PIC X(04).
025900
026000******************************************************************
026100*    EXISTING-ORDER TABLE -- ONE ENTRY PER ORDER-ID ALREADY ON THE
026200*    RESERVATION MASTER (LOADED AT 250-COPY-RESERVATION-MASTER) PLUS
026300*    ONE ENTRY PER RESERVATION CREATED SO FAR THIS RUN, SO TWO
026400*    REQUESTS FOR THE SAME ORDER IN ONE FEED ARE ALSO CAUGHT.
026500******************************************************************
026600 01  WS-EXISTING-ORDER-TABLE.
026700     05  WS-EXISTING-ORDER-COUNT     PIC 9(05) COMP VALUE ZERO.
026800     05  EXISTING-ORDER-ENTRY OCCURS 1 TO 9000 TIMES
026900             DEPENDING ON WS-EXISTING-ORDER-COUNT
027000             INDEXED BY EXO-IDX.
027100         10  EXO-ORDER-ID            PIC X(36).
027200         10  FILLER                  PIC X(04).
027300
027400******************************************************************
027500*    REQUEST ITEM BUFFER -- HOLDS THE LINE ITEMS OF THE RESERVATION
027600*    REQUEST CURRENTLY BEING EDITED SO THE INVENTORY TABLE ENTRY
027700*    FOUND FOR EACH LINE AT 420-EDIT-ONE-ITEM IS NOT SEARCHED FOR A
027800*    SECOND TIME WHEN THE RESERVE IS APPLIED AT 600-APPLY-RESERVE.
027900******************************************************************
028000 01  WS-MAX-BUFFERED-ITEMS          PIC 9(04) COMP VALUE 50.
028100 01  REQ-ITEM-BUFFER-TABLE.
028200     05  RIB-ENTRY OCCURS 50 TIMES INDEXED BY RIB-IDX.
028300         10  RIB-PRODUCT-ID          PIC X(36).
028400         10  RIB-QUANTITY            PIC S9(9) COMP-3.
028500         10  RIB-INV-TAB-IDX         PIC 9(05) COMP.
028600         10  FILLER                  PIC X(04).
028700
028800 01  WS-ID-GENERATOR.
028900     05  WS-NEXT-RESERVATION-SEQ     PIC 9(06) COMP-3 VALUE ZERO.
029000     05  WS-NEW-RESERVATION-ID       PIC X(36).
029100     05  FILLER                      PIC X(04).
029200
029300 01  WORK-VARIABLES.
029400     05  WS-KEY-SAVE                 PIC X(36).
029500*        HALVES OF THE SAVED KEY, USED ONLY BY THE ABEND-LAB TRACE
029600*        DISPLAY IN 100-PROCESS-ONE-REQUEST WHEN UPSI-0 IS SET ON
029700*        AT THE OPERATOR'S CONSOLE FOR A DEBUG RUN
029800     05  WS-KEY-SAVE-HALVES REDEFINES WS-KEY-SAVE.
029900         10  WS-KEY-SAVE-1           PIC X(18).
030000         10  WS-KEY-SAVE-2           PIC X(18).
030100     05  WS-EXPECTED-ITEMS           PIC 9(04) COMP.
030200     05  WS-ITEMS-READ               PIC 9(04) COMP.
030300     05  WS-TTL-EFFECTIVE            PIC S9(4) COMP-3.
030400     05  WS-EXP-TOTAL-MIN            PIC 9(05) COMP.
030500     05  WS-UNITS-THIS-RES           PIC S9(9) COMP-3.
030600     05  WS-REJECT-REASON            PIC X(60).
030700     05  WS-REJECT-CODE              PIC X(06).
030800     05  FILLER                      PIC X(02) VALUE SPACES.
030900
031000 01  REPORT-TOTALS.
031100     05  NUM-RESERVATIONS-CREATED    PIC S9(9) COMP-3 VALUE +0.
031200     05  NUM-RESERVATIONS-REJECTED   PIC S9(9) COMP-3 VALUE +0.
031300     05  NUM-UNITS-RESERVED          PIC S9(9) COMP-3 VALUE +0.
031400     05  FILLER                      PIC X(02) VALUE SPACES.
031500
031600 77  PARA-NAME                       PIC X(40) VALUE SPACES.
031700 77  XCPT-LINES-WRITTEN              PIC S9(9) COMP-3 VALUE +0.
031800
031900 01  RSL-HEADING-1.
032000     05  FILLER                      PIC X(40) VALUE
032100         'RESERVATION SUMMARY REPORT     RUN DATE:'.
032200     05  RH1-RUN-DATE                PIC X(10).
032300     05  FILLER                      PIC X(82) VALUE SPACES.
032400
032500 01  RSL-HEADING-2.
032600     05  FILLER                      PIC X(36) VALUE
032700         'RESERVATION-ID                      '.
032800     05  FILLER                      PIC X(36) VALUE
032900         'ORDER-ID                            '.
033000     05  FILLER                      PIC X(11) VALUE 'STATUS    '.
033100     05  FILLER                      PIC X(08) VALUE 'ITEMS   '.
033200     05  FILLER                      PIC X(15) VALUE 'UNITS RESERVED'.
033300     05  FILLER                      PIC X(26) VALUE SPACES.
033400
033500 01  RSL-DETAIL-LINE.
033600     05  RD-RESERVATION-ID           PIC X(36).
033700     05  FILLER                      PIC X(01) VALUE SPACE.
033800     05  RD-ORDER-ID                 PIC X(36).
033900     05  FILLER                      PIC X(01) VALUE SPACE.
034000     05  RD-STATUS                   PIC X(10).
034100     05  FILLER                      PIC X(01) VALUE SPACE.
034200     05  RD-ITEM-COUNT               PIC ZZZ9.
034300     05  FILLER                      PIC X(04) VALUE SPACES.
034400     05  RD-UNITS-RESERVED           PIC ZZZ,ZZ9.
034500     05  FILLER                      PIC X(17) VALUE SPACES.
034600
034700 01  RSL-TOTAL-LINE.
034800     05  FILLER                      PIC X(23) VALUE
034900         'RESERVATIONS CREATED: '.
035000     05  ST-RESERVATIONS-CREATED     PIC ZZZ,ZZ9.
035100     05  FILLER                      PIC X(04) VALUE SPACES.
035200     05  FILLER                      PIC X(24) VALUE
035300         'RESERVATIONS REJECTED: '.
035400     05  ST-RESERVATIONS-REJECTED    PIC ZZZ,ZZ9.
035500     05  FILLER                      PIC X(04) VALUE SPACES.
035600     05  FILLER                      PIC X(20) VALUE
035700         'TOTAL UNITS RESERVED:'.
035800     05  ST-TOTAL-UNITS-RESERVED     PIC ZZZ,ZZ9.
035900     05  FILLER                      PIC X(20) VALUE SPACES.
036000
036100******************************************************************
036200 PROCEDURE DIVISION.
036300******************************************************************
036400 000-MAIN.
036500     MOVE '000-MAIN' TO PARA-NAME.
036600     ACCEPT WS-RUN-DATE FROM DATE.
036700     ACCEPT WS-RUN-TIME FROM TIME.
036800     MOVE WS-RUN-MM TO WS-RDE-MM.
036900     MOVE WS-RUN-DD TO WS-RDE-DD.
037000     MOVE WS-RUN-YY TO WS-RDE-YY.
037100     DISPLAY 'STKRSRV1 STARTED, RUN DATE (YYMMDD) '
037200             WS-RUN-DATE-N.
037300
037400     PERFORM 700-OPEN-FILES THRU 700-EXIT.
037500     PERFORM 750-WRITE-REPORT-HEADINGS THRU 750-EXIT.
037600     PERFORM 200-LOAD-INVENTORY-TABLE THRU 200-EXIT.
037700     PERFORM 250-COPY-RESERVATION-MASTER THRU 250-EXIT.
037800
037900     PERFORM 720-READ-REQUEST-HEADER.
038000     PERFORM 100-PROCESS-ONE-REQUEST THRU 100-EXIT
038100         UNTIL RQHDR-DONE.
038200
038300     PERFORM 800-REWRITE-INVENTORY-TABLE THRU 800-EXIT.
038400     PERFORM 850-WRITE-RESULT-TOTALS THRU 850-EXIT.
038500     PERFORM 960-WRITE-XCPT-TOTAL THRU 960-EXIT.
038600     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
038700     DISPLAY 'STKRSRV1 COMPLETED, RESERVATIONS CREATED '
038800             NUM-RESERVATIONS-CREATED.
038900     GOBACK.
039000
039100 200-LOAD-INVENTORY-TABLE.
039200     MOVE '200-LOAD-INVENTORY-TABLE' TO PARA-NAME.
039300     PERFORM 210-LOAD-ONE-ENTRY THRU 210-EXIT
039400         UNTIL INVMST-EOF.
039500 200-EXIT.
039600     EXIT.
039700
039800 210-LOAD-ONE-ENTRY.
039900     MOVE '210-LOAD-ONE-ENTRY' TO PARA-NAME.
040000     READ INVENTORY-FILE
040100         AT END SET INVMST-EOF TO TRUE
040200     END-READ.
040300     IF NOT INVMST-EOF
040400         ADD 1 TO WS-INV-TABLE-COUNT
040500         SET INV-TAB-IDX TO WS-INV-TABLE-COUNT
040600         MOVE INV-PRODUCT-ID
040700             TO TE-PRODUCT-ID (INV-TAB-IDX)
040800         MOVE INV-AVAILABLE-QUANTITY
040900             TO TE-AVAILABLE-QUANTITY (INV-TAB-IDX)
041000         MOVE INV-RESERVED-QUANTITY
041100             TO TE-RESERVED-QUANTITY (INV-TAB-IDX)
041200         MOVE INV-TOTAL-QUANTITY
041300             TO TE-TOTAL-QUANTITY (INV-TAB-IDX)
041400         MOVE INV-VERSION
041500             TO TE-VERSION (INV-TAB-IDX)
041600         MOVE INV-LAST-UPDATED-AT
041700             TO TE-LAST-UPDATED-AT (INV-TAB-IDX)
041800     END-IF.
041900 210-EXIT.
042000     EXIT.
042100
042200*        RULE 25 -- COPY THE RESERVATION MASTER FORWARD UNCHANGED
042300*        AND REMEMBER EVERY ORDER-ID ON IT FOR THE DUPLICATE CHECK
042400 250-COPY-RESERVATION-MASTER.
042500     MOVE '250-COPY-RESERVATION-MASTER' TO PARA-NAME.
042600     PERFORM 720-READ-RESERVATION-HEADER.
042700     PERFORM 260-COPY-ONE-RESERVATION THRU 260-EXIT
042800         UNTIL RESHDR-EOF.
042900 250-EXIT.
043000     EXIT.
043100
043200 260-COPY-ONE-RESERVATION.
043300     MOVE '260-COPY-ONE-RESERVATION' TO PARA-NAME.
043400     ADD 1 TO WS-EXISTING-ORDER-COUNT.
043500     SET EXO-IDX TO WS-EXISTING-ORDER-COUNT.
043600     MOVE RES-ORDER-ID TO EXO-ORDER-ID (EXO-IDX).
043700     MOVE RESERVATION-RECORD TO RESERVATION-OUT-RECORD.
043800     WRITE RESERVATION-OUT-RECORD.
043900     MOVE RES-ITEM-COUNT TO WS-EXPECTED-ITEMS.
044000     PERFORM 270-COPY-ONE-ITEM THRU 270-EXIT
044100         WS-EXPECTED-ITEMS TIMES.
044200     PERFORM 720-READ-RESERVATION-HEADER.
044300 260-EXIT.
044400     EXIT.
044500
044600 270-COPY-ONE-ITEM.
044700     MOVE '270-COPY-ONE-ITEM' TO PARA-NAME.
044800     READ RESERVATION-ITEM-FILE
044900         AT END SET RESITM-EOF TO TRUE
045000     END-READ.
045100     IF NOT RESITM-EOF
045200         MOVE RESERVATION-ITEM-RECORD TO RES-ITEM-OUT-RECORD
045300         WRITE RES-ITEM-OUT-RECORD
045400     END-IF.
045500 270-EXIT.
045600     EXIT.
045700
045800*        RULE 17 -- CONSTRUCTION VALIDATION, RULE 25 -- ONE
045900*        RESERVATION PER ORDER, RULE 15 -- BATCHED STOCK CHECK
046000 100-PROCESS-ONE-REQUEST.
046100     MOVE '100-PROCESS-ONE-REQUEST' TO PARA-NAME.
046200     MOVE RQ-ORDER-ID TO WS-KEY-SAVE.
046300     MOVE RQ-ITEM-COUNT TO WS-EXPECTED-ITEMS.
046400     MOVE ZERO TO WS-ITEMS-READ.
046500     MOVE ZERO TO WS-UNITS-THIS-RES.
046600     SET RES-IS-VALID TO TRUE.
046700     SET STOCK-IS-OK TO TRUE.
046800     MOVE SPACES TO WS-REJECT-REASON.
046900
047000     PERFORM 300-EDIT-REQUEST-CONSTRUCTION THRU 300-EXIT.
047100
047200     PERFORM 400-EDIT-ONE-ITEM THRU 400-EXIT
047300         UNTIL WS-ITEMS-READ >= WS-EXPECTED-ITEMS
047400            OR RQITM-EOF.
047500
047600     IF RES-IS-VALID
047700         PERFORM 600-CREATE-RESERVATION THRU 600-EXIT
047800     ELSE
047900         PERFORM 490-REJECT-REQUEST THRU 490-EXIT
048000     END-IF.
048100
048200     PERFORM 720-READ-REQUEST-HEADER.
048300 100-EXIT.
048400     EXIT.
048500
048600 300-EDIT-REQUEST-CONSTRUCTION.
048700     MOVE '300-EDIT-REQUEST-CONSTRUCTION' TO PARA-NAME.
048800*        RULE 17 -- ORDER-ID REQUIRED, ITEM LIST NON-EMPTY
048900     IF RQ-ORDER-ID = SPACES
049000         MOVE 'N' TO WS-RES-VALID-SW
049100         MOVE 'RES017' TO WS-REJECT-CODE
049200         MOVE 'ORDER-ID REQUIRED' TO WS-REJECT-REASON
049300     END-IF.
049400     IF RQ-ITEM-COUNT = ZERO AND RES-IS-VALID
049500         MOVE 'N' TO WS-RES-VALID-SW
049600         MOVE 'RES017' TO WS-REJECT-CODE
049700         MOVE 'ITEM LIST MUST BE NON-EMPTY' TO WS-REJECT-REASON
049800     END-IF.
049900*        RULE 25 -- ORDER-ID MAY NOT ALREADY HOLD A RESERVATION,
050000*        WHATEVER THAT RESERVATION'S OWN STATUS IS
050100     IF RES-IS-VALID
050200         PERFORM 320-FIND-EXISTING-ORDER THRU 320-EXIT
050300         IF PRODUCT-WAS-FOUND
050400             MOVE 'N' TO WS-RES-VALID-SW
050500             MOVE 'RES025' TO WS-REJECT-CODE
050600             STRING 'DUPLICATE RESERVATION FOR ORDER: '
050700                    DELIMITED BY SIZE
050800                    RQ-ORDER-ID DELIMITED BY SIZE
050900                    INTO WS-REJECT-REASON
051000         END-IF
051100     END-IF.
051200 300-EXIT.
051300     EXIT.
051400
051500*        A PLAIN SERIAL SCAN -- THE EXISTING-ORDER TABLE IS NOT KEPT
051600*        IN ORDER-ID SEQUENCE SO SEARCH ALL CANNOT BE USED HERE
051700 320-FIND-EXISTING-ORDER.
051800     MOVE '320-FIND-EXISTING-ORDER' TO PARA-NAME.
051900     MOVE 'N' TO WS-FOUND-SW.
052000     IF WS-EXISTING-ORDER-COUNT > ZERO
052100         SEARCH EXISTING-ORDER-ENTRY
052200             VARYING EXO-IDX
052300             AT END
052400                 MOVE 'N' TO WS-FOUND-SW
052500             WHEN EXO-ORDER-ID (EXO-IDX) = RQ-ORDER-ID
052600                 MOVE 'Y' TO WS-FOUND-SW
052700         END-SEARCH
052800     END-IF.
052900 320-EXIT.
053000     EXIT.
053100
053200*        RULE 24 -- PRODUCT-ID REQUIRED, QUANTITY > 0
053300*        RULE 15 -- PRODUCT NOT ON THE MASTER FAILS THE WHOLE
053400*        BATCH; INSUFFICIENT STOCK IS COLLECTED ACROSS ALL LINES
053500*        RATHER THAN FAILING ON THE FIRST SHORT LINE
053600 400-EDIT-ONE-ITEM.
053700     MOVE '400-EDIT-ONE-ITEM' TO PARA-NAME.
053800     READ RESERVATION-REQUEST-ITEM-FILE
053900         AT END
054000             SET RQITM-EOF TO TRUE
054100             GO TO 400-EXIT
054200     END-READ.
054300     ADD 1 TO WS-ITEMS-READ.
054400
054500     IF RQI-PRODUCT-ID = SPACES OR RQI-QUANTITY NOT > ZERO
054600         MOVE 'N' TO WS-RES-VALID-SW
054700         MOVE 'RES024' TO WS-REJECT-CODE
054800         MOVE 'ITEM LINE FAILED EDIT' TO WS-REJECT-REASON
054900         GO TO 400-EXIT
055000     END-IF.
055100
055200     PERFORM 420-FIND-IN-INVENTORY THRU 420-EXIT.
055300     IF NOT PRODUCT-WAS-FOUND
055400         IF RES-IS-VALID
055500             MOVE 'N' TO WS-RES-VALID-SW
055600             MOVE 'RES015' TO WS-REJECT-CODE
055700             STRING 'PRODUCT NOT FOUND: '
055800                    DELIMITED BY SIZE
055900                    RQI-PRODUCT-ID DELIMITED BY SIZE
056000                    INTO WS-REJECT-REASON
056100         END-IF
056200         GO TO 400-EXIT
056300     END-IF.
056400
056500     IF TE-AVAILABLE-QUANTITY (INV-TAB-IDX) NOT >= RQI-QUANTITY
056600         MOVE 'N' TO WS-STOCK-OK-SW
056700         MOVE 'N' TO WS-RES-VALID-SW
056800         MOVE 'RES012' TO WS-REJECT-CODE
056900         STRING 'INSUFFICIENT STOCK: ' DELIMITED BY SIZE
057000                RQI-PRODUCT-ID DELIMITED BY SIZE
057100                INTO WS-REJECT-REASON
057200         PERFORM 950-WRITE-EXCEPTION-LINE
057300         GO TO 400-EXIT
057400     END-IF.
057500
057600     IF WS-ITEMS-READ > WS-MAX-BUFFERED-ITEMS
057700         MOVE 'N' TO WS-RES-VALID-SW
057800         MOVE 'RES026' TO WS-REJECT-CODE
057900         MOVE 'TOO MANY LINE ITEMS FOR THIS RUN' TO WS-REJECT-REASON
058000         GO TO 400-EXIT
058100     END-IF.
058200
058300     SET RIB-IDX TO WS-ITEMS-READ.
058400     MOVE RQI-PRODUCT-ID TO RIB-PRODUCT-ID (RIB-IDX).
058500     MOVE RQI-QUANTITY   TO RIB-QUANTITY (RIB-IDX).
058600     MOVE INV-TAB-IDX    TO RIB-INV-TAB-IDX (RIB-IDX).
058700 400-EXIT.
058800     EXIT.
058900
059000 420-FIND-IN-INVENTORY.
059100     MOVE '420-FIND-IN-INVENTORY' TO PARA-NAME.
059200     MOVE 'N' TO WS-FOUND-SW.
059300     SET INV-TAB-IDX TO 1.
059400     SEARCH ALL INV-TABLE-ENTRY
059500         AT END
059600             MOVE 'N' TO WS-FOUND-SW
059700         WHEN TE-PRODUCT-ID (INV-TAB-IDX) = RQI-PRODUCT-ID
059800             MOVE 'Y' TO WS-FOUND-SW
059900     END-SEARCH.
060000 420-EXIT.
060100     EXIT.
060200
060300 490-REJECT-REQUEST.
060400     MOVE '490-REJECT-REQUEST' TO PARA-NAME.
060450*        REQ 2261 -- RES012 INSUFFICIENT-STOCK LINES ALREADY
060460*        WROTE THEIR OWN EXCEPTION-REPORT LINE BACK AT 400-
060470*        EDIT-ONE-ITEM SO EVERY SHORT LINE IS REPORTED; DOING
060480*        IT AGAIN HERE WOULD DUPLICATE THE LAST ONE READ
060500     IF STOCK-IS-OK
060550         PERFORM 950-WRITE-EXCEPTION-LINE
060560     END-IF.
060600     ADD 1 TO NUM-RESERVATIONS-REJECTED.
060700 490-EXIT.
060800     EXIT.
060900
061000*        RULE 10/12 -- APPLY THE RESERVE TO EVERY BUFFERED LINE,
061100*        RULE 23 -- COMPUTE THE EXPIRY, THEN WRITE THE NEW
061200*        RESERVATION-RECORD AND ITS RESERVATION-ITEM-RECORDS
061300 600-CREATE-RESERVATION.
061400     MOVE '600-CREATE-RESERVATION' TO PARA-NAME.
061500     PERFORM 610-APPLY-RESERVE THRU 610-EXIT
061600         VARYING RIB-IDX FROM 1 BY 1
061700         UNTIL RIB-IDX > WS-ITEMS-READ.
061800     PERFORM 620-COMPUTE-EXPIRES-AT THRU 620-EXIT.
061900     PERFORM 630-BUILD-RESERVATION-ID THRU 630-EXIT.
062000     PERFORM 640-WRITE-RESERVATION-HEADER THRU 640-EXIT.
062100     PERFORM 650-WRITE-RESERVATION-ITEMS THRU 650-EXIT
062200         VARYING RIB-IDX FROM 1 BY 1
062300         UNTIL RIB-IDX > WS-ITEMS-READ.
062400     PERFORM 950-WRITE-RESULT-DETAIL-LINE.
062500     ADD 1 TO NUM-RESERVATIONS-CREATED.
062600     ADD WS-UNITS-THIS-RES TO NUM-UNITS-RESERVED.
062700     ADD 1 TO WS-EXISTING-ORDER-COUNT.
062800     SET EXO-IDX TO WS-EXISTING-ORDER-COUNT.
062900     MOVE WS-KEY-SAVE TO EXO-ORDER-ID (EXO-IDX).
063000 600-EXIT.
063100     EXIT.
063200
063300 610-APPLY-RESERVE.
063400     MOVE '610-APPLY-RESERVE' TO PARA-NAME.
063500     SET INV-TAB-IDX TO RIB-INV-TAB-IDX (RIB-IDX).
063600     SUBTRACT RIB-QUANTITY (RIB-IDX)
063700         FROM TE-AVAILABLE-QUANTITY (INV-TAB-IDX).
063800     ADD RIB-QUANTITY (RIB-IDX)
063900         TO TE-RESERVED-QUANTITY (INV-TAB-IDX).
064000*        RULE 10 -- RE-VERIFY THE STOCK INVARIANT AFTER THE RESERVE
064100     COMPUTE TE-TOTAL-QUANTITY (INV-TAB-IDX) =
064200             TE-AVAILABLE-QUANTITY (INV-TAB-IDX) +
064300             TE-RESERVED-QUANTITY (INV-TAB-IDX).
064400     ADD RIB-QUANTITY (RIB-IDX) TO WS-UNITS-THIS-RES.
064500 610-EXIT.
064600     EXIT.
064700
064800*        RULE 23 -- DEFAULT HOLD IS 15 MINUTES, HONORED ONLY WHEN
064900*        THE FEED SENDS A POSITIVE OVERRIDE
065000 620-COMPUTE-EXPIRES-AT.
065100     MOVE '620-COMPUTE-EXPIRES-AT' TO PARA-NAME.
065200     IF RQ-TTL-MINUTES > ZERO
065300         MOVE RQ-TTL-MINUTES TO WS-TTL-EFFECTIVE
065400     ELSE
065500         MOVE 15 TO WS-TTL-EFFECTIVE
065600     END-IF.
065700     COMPUTE WS-EXP-TOTAL-MIN =
065800             (WS-RUN-HH * 60) + WS-RUN-MI + WS-TTL-EFFECTIVE.
065900     IF WS-EXP-TOTAL-MIN >= 1440
066000         SUBTRACT 1440 FROM WS-EXP-TOTAL-MIN
066100     END-IF.
066200     MOVE WS-RDE-MM TO WS-EXE-MM.
066300     MOVE WS-RDE-DD TO WS-EXE-DD.
066400     MOVE WS-RDE-YY TO WS-EXE-YY.
066500     COMPUTE WS-EXE-HH = WS-EXP-TOTAL-MIN / 60.
066600     COMPUTE WS-EXE-MI = WS-EXP-TOTAL-MIN - (WS-EXE-HH * 60).
066700 620-EXIT.
066800     EXIT.
066900
067000*        RESERVATION-ID IS BUILT, NOT FED -- NO UUID GENERATOR ON
067100*        THIS SIDE, SO THE KEY IS THE RUN DATE PLUS A RUN SEQUENCE
067200 630-BUILD-RESERVATION-ID.
067300     MOVE '630-BUILD-RESERVATION-ID' TO PARA-NAME.
067400     ADD 1 TO WS-NEXT-RESERVATION-SEQ.
067500     MOVE SPACES TO WS-NEW-RESERVATION-ID.
067600     STRING 'RSV' DELIMITED BY SIZE
067700            WS-RUN-DATE-N DELIMITED BY SIZE
067800            WS-NEXT-RESERVATION-SEQ DELIMITED BY SIZE
067900            INTO WS-NEW-RESERVATION-ID.
068000 630-EXIT.
068100     EXIT.
068200
068300 640-WRITE-RESERVATION-HEADER.
068400     MOVE '640-WRITE-RESERVATION-HEADER' TO PARA-NAME.
068500     MOVE WS-NEW-RESERVATION-ID TO RESO-RESERVATION-ID.
068600     MOVE WS-KEY-SAVE            TO RESO-ORDER-ID.
068700     MOVE 'PENDING   '           TO RESO-STATUS.
068800     MOVE WS-RUN-DATE-EDIT       TO RESO-CREATED-AT.
068900     MOVE WS-EXPIRE-EDIT         TO RESO-EXPIRES-AT.
069000     MOVE WS-ITEMS-READ          TO RESO-ITEM-COUNT.
069100     WRITE RESERVATION-OUT-RECORD.
069200 640-EXIT.
069300     EXIT.
069400
069500 650-WRITE-RESERVATION-ITEMS.
069600     MOVE '650-WRITE-RESERVATION-ITEMS' TO PARA-NAME.
069700     MOVE WS-NEW-RESERVATION-ID   TO RSIO-RESERVATION-ID.
069800     MOVE RIB-PRODUCT-ID (RIB-IDX) TO RSIO-PRODUCT-ID.
069900     MOVE RIB-QUANTITY (RIB-IDX)   TO RSIO-QUANTITY.
070000     WRITE RES-ITEM-OUT-RECORD.
070100 650-EXIT.
070200     EXIT.
070300
070400*        FULL REWRITE OF THE INVENTORY MASTER -- EVERY ENTRY IN THE
070500*        TABLE GOES BACK OUT, TOUCHED OR NOT, SAME AS RUN 200's LOAD
070600 800-REWRITE-INVENTORY-TABLE.
070700     MOVE '800-REWRITE-INVENTORY-TABLE' TO PARA-NAME.
070800     PERFORM 810-REWRITE-ONE-ENTRY THRU 810-EXIT
070900         VARYING INV-TAB-IDX FROM 1 BY 1
071000         UNTIL INV-TAB-IDX > WS-INV-TABLE-COUNT.
071100 800-EXIT.
071200     EXIT.
071300
071400 810-REWRITE-ONE-ENTRY.
071500     MOVE '810-REWRITE-ONE-ENTRY' TO PARA-NAME.
071600     MOVE TE-PRODUCT-ID (INV-TAB-IDX)
071700         TO INVO-PRODUCT-ID.
071800     MOVE TE-AVAILABLE-QUANTITY (INV-TAB-IDX)
071900         TO INVO-AVAILABLE-QUANTITY.
072000     MOVE TE-RESERVED-QUANTITY (INV-TAB-IDX)
072100         TO INVO-RESERVED-QUANTITY.
072200     MOVE TE-TOTAL-QUANTITY (INV-TAB-IDX)
072300         TO INVO-TOTAL-QUANTITY.
072400     MOVE TE-VERSION (INV-TAB-IDX)
072500         TO INVO-VERSION.
072600     MOVE TE-LAST-UPDATED-AT (INV-TAB-IDX)
072700         TO INVO-LAST-UPDATED-AT.
072800     WRITE INVENTORY-OUT-RECORD.
072900 810-EXIT.
073000     EXIT.
073100
073200 700-OPEN-FILES.
073300     MOVE '700-OPEN-FILES' TO PARA-NAME.
073400     OPEN INPUT  INVENTORY-FILE
073500                 RESERVATION-HEADER-FILE
073600                 RESERVATION-ITEM-FILE
073700                 RESERVATION-REQUEST-HEADER-FILE
073800                 RESERVATION-REQUEST-ITEM-FILE
073900          OUTPUT INVENTORY-FILE-OUT
074000                 RESERVATION-HEADER-OUT
074100                 RESERVATION-ITEM-OUT
074200                 EXCEPTION-REPORT
074300                 RESULT-REPORT.
074400     IF WS-INVMST-STATUS NOT = '00'
074500         DISPLAY 'ERROR OPENING INVENTORY-FILE, STATUS '
074600                 WS-INVMST-STATUS
074700         MOVE 16 TO RETURN-CODE
074800         SET INVMST-EOF TO TRUE
074900     END-IF.
075000     IF WS-RESHDR-STATUS NOT = '00'
075100         DISPLAY 'ERROR OPENING RESERVATION-HEADER-FILE, STATUS '
075200                 WS-RESHDR-STATUS
075300         MOVE 16 TO RETURN-CODE
075400         SET RESHDR-EOF TO TRUE
075500     END-IF.
075600 700-EXIT.
075700     EXIT.
075800
075900 720-READ-RESERVATION-HEADER.
076000     MOVE '720-READ-RESERVATION-HEADER' TO PARA-NAME.
076100     READ RESERVATION-HEADER-FILE
076200         AT END SET RESHDR-EOF TO TRUE
076300     END-READ.
076400
076500 720-READ-REQUEST-HEADER.
076600     MOVE '720-READ-REQUEST-HEADER' TO PARA-NAME.
076700     READ RESERVATION-REQUEST-HEADER-FILE
076800         AT END SET RQHDR-DONE TO TRUE
076900     END-READ.
077000
077100 750-WRITE-REPORT-HEADINGS.
077200     MOVE '750-WRITE-REPORT-HEADINGS' TO PARA-NAME.
077300     MOVE WS-RUN-DATE-EDIT TO RH1-RUN-DATE.
077400     WRITE RESULT-RECORD FROM RSL-HEADING-1
077500         AFTER ADVANCING TOP-OF-FORM.
077600     WRITE RESULT-RECORD FROM RSL-HEADING-2
077700         AFTER ADVANCING 2.
077800 750-EXIT.
077900     EXIT.
078000
078100 790-CLOSE-FILES.
078200     MOVE '790-CLOSE-FILES' TO PARA-NAME.
078300     CLOSE INVENTORY-FILE
078400           INVENTORY-FILE-OUT
078500           RESERVATION-HEADER-FILE
078600           RESERVATION-ITEM-FILE
078700           RESERVATION-HEADER-OUT
078800           RESERVATION-ITEM-OUT
078900           RESERVATION-REQUEST-HEADER-FILE
079000           RESERVATION-REQUEST-ITEM-FILE
079100           EXCEPTION-REPORT
079200           RESULT-REPORT.
079300 790-EXIT.
079400     EXIT.
079500
079600 850-WRITE-RESULT-TOTALS.
079700     MOVE '850-WRITE-RESULT-TOTALS' TO PARA-NAME.
079800     MOVE NUM-RESERVATIONS-CREATED  TO ST-RESERVATIONS-CREATED.
079900     MOVE NUM-RESERVATIONS-REJECTED TO ST-RESERVATIONS-REJECTED.
080000     MOVE NUM-UNITS-RESERVED        TO ST-TOTAL-UNITS-RESERVED.
080100     WRITE RESULT-RECORD FROM RSL-TOTAL-LINE
080200         AFTER ADVANCING 2.
080300 850-EXIT.
080400     EXIT.
080500
080600 950-WRITE-RESULT-DETAIL-LINE.
080700     MOVE '950-WRITE-RESULT-DETAIL-LINE' TO PARA-NAME.
080800     MOVE WS-NEW-RESERVATION-ID TO RD-RESERVATION-ID.
080900     MOVE WS-KEY-SAVE            TO RD-ORDER-ID.
081000     MOVE 'PENDING   '           TO RD-STATUS.
081100     MOVE WS-ITEMS-READ          TO RD-ITEM-COUNT.
081200     MOVE WS-UNITS-THIS-RES      TO RD-UNITS-RESERVED.
081300     WRITE RESULT-RECORD FROM RSL-DETAIL-LINE
081400         AFTER ADVANCING 1.
081500
081600 950-WRITE-EXCEPTION-LINE.
081700     MOVE '950-WRITE-EXCEPTION-LINE' TO PARA-NAME.
081800     MOVE WS-RUN-DATE-EDIT        TO XR-RUN-DATE.
081900     MOVE 'RESERVATION-CREATE ' TO XR-FLOW-NAME.
082000     MOVE WS-KEY-SAVE             TO XR-KEY-ID.
082100     MOVE WS-REJECT-CODE          TO XR-REASON-CODE.
082200     MOVE WS-REJECT-REASON        TO XR-REASON-TEXT.
082300     WRITE XCPT-DETAIL-LINE.
082400     ADD 1 TO XCPT-LINES-WRITTEN.
082500
082600*        REQ 2256 -- CLOSING TRAILER FOR THE EXCEPTION REPORT, ONE PER
082700*        RUN, GIVING THE TOTAL REJECT COUNT FOR THIS FLOW
082800 960-WRITE-XCPT-TOTAL.
082900     MOVE '960-WRITE-XCPT-TOTAL' TO PARA-NAME.
083000     MOVE 'RESERVATION-CREATE ' TO XR-TOT-FLOW-NAME.
083100     MOVE XCPT-LINES-WRITTEN     TO XR-TOT-REJECT-COUNT.
083200     WRITE XCPT-TOTAL-LINE.
083300 960-EXIT.
083400     EXIT.
