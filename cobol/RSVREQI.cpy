000100*****************************************************************
000200*    RSVREQI  --   RESERVATION REQUEST ITEM-LINE RECORD         *
000300*    RESERVATION-REQUEST-FILE, VARIABLE-COUNT PORTION.  FOLLOWS  *
000400*    ONE RSVREQH RECORD PER RQ-ITEM-COUNT OCCURRENCES.            *
000500*-----------------------------------------------------------------
000600*    CHANGE LOG
000700*    09/10/93  RRT   ORIGINAL COPYBOOK FOR STOCK RESERVATION RUN
000800*****************************************************************
000900 01  RESERVATION-REQUEST-ITEM.
001000*        PARENT KEY -- MATCHES RQ-ORDER-ID ON THE HEADER RECORD
001100     05  RQI-ORDER-ID                PIC X(36).
001200     05  RQI-PRODUCT-ID              PIC X(36).
001300     05  RQI-QUANTITY                PIC S9(9) COMP-3.
001400     05  FILLER                      PIC X(10).
