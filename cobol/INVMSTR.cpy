000100*****************************************************************
000200*    INVMSTR  --   PRODUCT INVENTORY MASTER RECORD              *
000300*    INVENTORY-FILE, ONE FIXED-LENGTH RECORD PER PRODUCT-ID.     *
000400*    THIS SHOP HAS NO ISAM ACCESS TO THE PRODUCT MASTER, SO THE   *
000500*    STOCK PROGRAMS LOAD THE WHOLE FILE INTO THE IN-MEMORY TABLE  *
000600*    AT 200-LOAD-INVENTORY-TABLE (SEE COPY REPLACING BELOW) AND   *
000700*    SEARCH ALL AGAINST IT FOR THE LIFE OF THE RUN.               *
000800*-----------------------------------------------------------------
000900*    CHANGE LOG
001000*    06/14/92  RRT   ORIGINAL COPYBOOK, LOADED FROM THE OLD
001100*                    REORDER-POINT EXTRACT
001200*    08/02/94  LDK   ADDED INV-VERSION FOR OPTIMISTIC LOCKING ON
001300*                    THE RESERVE/RELEASE PROGRAMS
001400*    02/11/99  WLT   Y2K -- INV-LAST-UPDATED-AT CARRIED OPAQUE,
001500*                    NO PICTURE CHANGE REQUIRED
001600*    07/23/01  RRT   REQ 2077 -- ADDED INV-QTY-CK REDEFINES SO THE
001700*                    RECONCILE STEP CAN FOOT ALL THREE QUANTITIES
001800*                    WITH ONE MOVE
001900*    03/12/03  RRT   REQ 2140 -- ADDED THE TRAILING FILLER TO ROUND
002000*                    THE RECORD OUT, MATCHING THE PAD USED ON EVERY
002100*                    OTHER MASTER RECORD IN THIS SYSTEM
002200*    01  MAY BE REPLACED BY 05 WHEN THIS COPYBOOK IS NESTED
002300*    UNDER THE IN-MEMORY OCCURS TABLE -- SEE INV-TABLE-ENTRY IN
002400*    THE STOCK PROGRAMS' WORKING-STORAGE.
002500*****************************************************************
002600 01  INVENTORY-RECORD.
002700*        UNIQUE KEY -- SEARCH ALL ASCENDING KEY WHEN TABLE-LOADED
002800     05  INV-PRODUCT-ID              PIC X(36).
002900     05  INV-AVAILABLE-QUANTITY      PIC S9(9) COMP-3.
003000     05  INV-RESERVED-QUANTITY       PIC S9(9) COMP-3.
003100     05  INV-TOTAL-QUANTITY          PIC S9(9) COMP-3.
003200*        REQ 2077 -- FOOTING VIEW OF THE THREE QUANTITY FIELDS
003300     05  INV-QTY-CK REDEFINES INV-TOTAL-QUANTITY.
003400         10  INV-QTY-CK-VALUE        PIC S9(9) COMP-3.
003500     05  INV-VERSION                 PIC S9(9) COMP-3.
003600     05  INV-LAST-UPDATED-AT         PIC X(26).
003700     05  FILLER                      PIC X(08).
