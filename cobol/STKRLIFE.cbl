000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE ORDER SUBSYSTEM GROUP
000300* ALL RIGHTS RESERVED
000400******************************************************************
000500* PROGRAM:  STKRLIFE
000600*
000700* RESERVATION LIFECYCLE RUN.  APPLIES CONFIRM AND CANCEL
000800* TRANSACTIONS QUEUED AGAINST THE RESERVATION MASTER, THEN SWEEPS
000900* EVERY RESERVATION STILL PENDING PAST ITS HOLD CUTOFF INTO
001000* EXPIRED.  A SUCCESSFUL CANCEL OR EXPIRE RELEASES THE
001100* RESERVATION'S HELD QUANTITIES BACK TO THE INVENTORY MASTER.
001200*
001300* RESERVATION-HEADER-FILE AND RESERVATION-TRAN-FILE MUST BOTH BE
001400* PRESENTED IN RESERVATION-ID SEQUENCE (SORTED AHEAD OF THIS RUN
001500* BY THE JCL) SO THE TRANSACTIONS FOR ONE RESERVATION CAN BE
001600* MATCHED AGAINST ITS HEADER AS BOTH FILES ARE READ FORWARD.  THE
001700* INVENTORY MASTER, AS IN THE OTHER STOCK RUNS, IS LOADED WHOLE
001800* INTO A WORKING-STORAGE TABLE AND REWRITTEN IN FULL AT THE END.
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100******************************************************************
002200 PROGRAM-ID.  STKRLIFE.
002300 AUTHOR. L D KOHL.
002400 INSTALLATION. COBOL DEVELOPMENT CENTER.
002500 DATE-WRITTEN. 08/02/94.
002600 DATE-COMPILED. 08/02/94.
002700 SECURITY. NON-CONFIDENTIAL.
002800*
002900******************************************************************
003000*                        CHANGE LOG
003100*-----------------------------------------------------------------
003200* DATE      WHO   DESCRIPTION
003300*-----------------------------------------------------------------
003400* 08/02/94  LDK   ORIGINAL PROGRAM -- RESERVATION LIFECYCLE RUN,
003500*                 CONFIRM AND CANCEL TRANSACTIONS ONLY, NO EXPIRE
003600*                 SWEEP YET (EXPIRY WAS FLAGGED BY THE INQUIRY
003700*                 SCREEN AT THAT TIME, NOT THIS BATCH)
003800* 04/18/00  LDK   ADDED THE EXPIRE SWEEP AT THE END OF EACH
003900*                 RESERVATION'S PROCESSING, REQ 1560 -- THE
004000*                 INQUIRY SCREEN NO LONGER FLAGS EXPIRY ITSELF
004100* 04/19/00  LDK   RELEASE THE HELD QUANTITIES BACK TO THE
004200*                 INVENTORY MASTER ON A SUCCESSFUL CANCEL OR
004300*                 EXPIRE, REQ 1560 CONTINUED -- PREVIOUSLY THE
004400*                 STOCK STAYED RESERVED FOREVER ON A DEAD ORDER
004500* 02/11/99  WLT   Y2K REVIEW -- SCHEDULED AHEAD OF REQ 1560 BUT
004600*                 LOGGED HERE FOR THE RECORD; NO PICTURE CHANGES
004700* 03/12/03  RRT   REQ 2140 -- SWITCHED THE EXPIRY COMPARE TO THE
004800*                 NEW RES-EXPIRE-PARTS VIEW ON RESHDR, RETIRING
004900*                 THE OLD SUBSTRING-BASED HH:MI EXTRACT
005000* 11/04/05  RRT   REQ 2256 -- EXCEPTION-REPORT NOW CLOSES WITH A
005100*                 REJECT-COUNT TRAILER LINE PER RUN, SEE THE NEW
005200*                 960-WRITE-XCPT-TOTAL PARAGRAPH; ALSO SHORTENED
005300*                 THE XR-FLOW-NAME LITERAL TO RESV-LIFECYCLE, THE
005400*                 OLD ONE RAN ONE BYTE PAST THE FIELD AND WAS
005500*                 GETTING CHOPPED ON THE PRINTED REPORT
005600* 11/18/05  RRT   SHOP STANDARDS REVIEW -- SWITCHES AND COUNTERS
005700*                 MOVED TO 77-LEVELS, AND THE TRANSACTION/RELEASE
005800*                 CHAINS RECAST AS PERFORM...THRU PARAGRAPH RANGES
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT INVENTORY-FILE ASSIGN TO INVMSTIN
006900         ORGANIZATION IS SEQUENTIAL
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS WS-INVMST-STATUS.
007200
007300     SELECT INVENTORY-FILE-OUT ASSIGN TO INVMSTOT
007400         ORGANIZATION IS SEQUENTIAL
007500         ACCESS MODE IS SEQUENTIAL
007600         FILE STATUS IS WS-INVOUT-STATUS.
007700
007800     SELECT RESERVATION-HEADER-FILE ASSIGN TO RSVMSTIN
007900         ORGANIZATION IS SEQUENTIAL
008000         ACCESS MODE IS SEQUENTIAL
008100         FILE STATUS IS WS-RESHDR-STATUS.
008200
008300     SELECT RESERVATION-ITEM-FILE ASSIGN TO RSVITMIN
008400         ORGANIZATION IS SEQUENTIAL
008500         ACCESS MODE IS SEQUENTIAL
008600         FILE STATUS IS WS-RESITM-STATUS.
008700
008800     SELECT RESERVATION-HEADER-OUT ASSIGN TO RSVMSTOT
008900         ORGANIZATION IS SEQUENTIAL
009000         ACCESS MODE IS SEQUENTIAL
009100         FILE STATUS IS WS-RESOUT-STATUS.
009200
009300     SELECT RESERVATION-ITEM-OUT ASSIGN TO RSVITMOT
009400         ORGANIZATION IS SEQUENTIAL
009500         ACCESS MODE IS SEQUENTIAL
009600         FILE STATUS IS WS-RSIOUT-STATUS.
009700
009800     SELECT RESERVATION-TRAN-FILE ASSIGN TO RESTRNIN
009900         ORGANIZATION IS SEQUENTIAL
010000         ACCESS MODE IS SEQUENTIAL
010100         FILE STATUS IS WS-RESTRN-STATUS.
010200
010300     SELECT EXCEPTION-REPORT ASSIGN TO XCPTRPT
010400         ORGANIZATION IS SEQUENTIAL
010500         FILE STATUS IS WS-XCPT-STATUS.
010600
010700******************************************************************
010800 DATA DIVISION.
010900 FILE SECTION.
011000
011100 FD  INVENTORY-FILE
011200     RECORDING MODE IS F.
011300 COPY INVMSTR.
011400
011500 FD  INVENTORY-FILE-OUT
011600     RECORDING MODE IS F.
011700 COPY INVMSTR REPLACING ==INVENTORY-RECORD== BY ==INVENTORY-OUT-RECORD==,
011800                        ==INV-== BY ==INVO-==.
011900
012000 FD  RESERVATION-HEADER-FILE
012100     RECORDING MODE IS F.
012200 COPY RESHDR.
012300
012400 FD  RESERVATION-ITEM-FILE
012500     RECORDING MODE IS F.
012600 COPY RESITM.
012700
012800 FD  RESERVATION-HEADER-OUT
012900     RECORDING MODE IS F.
013000 COPY RESHDR REPLACING ==RESERVATION-RECORD== BY ==RESERVATION-OUT-RECORD==,
013100                       ==RES-== BY ==RESO-==.
013200
013300 FD  RESERVATION-ITEM-OUT
013400     RECORDING MODE IS F.
013500 COPY RESITM REPLACING ==RESERVATION-ITEM-RECORD== BY ==RES-ITEM-OUT-RECORD==,
013600                       ==RSI-== BY ==RSIO-==.
013700
013800 FD  RESERVATION-TRAN-FILE
013900     RECORDING MODE IS F.
014000 COPY RESTRAN.
014100
014200 FD  EXCEPTION-REPORT
014300     RECORDING MODE IS F.
014400 COPY XCPTREC.
014500
014600******************************************************************
014700 WORKING-STORAGE SECTION.
014800******************************************************************
014900*        SHOP STANDARDS REVIEW 11/05 -- FILE STATUS CODES AND RUN
015000*        SWITCHES MOVED OFF 01 GROUPS TO STANDALONE 77-LEVELS, MATCHING
015100*        THE CONVENTION USED ON WRKSFINL AND THE OTHER REDEEM PROGRAMS
015200 77  WS-INVMST-STATUS                PIC X(02) VALUE SPACES.
015300     88  INVMST-OK                       VALUE '00'.
015400     88  INVMST-EOF                      VALUE '10'.
015500 77  WS-INVOUT-STATUS                PIC X(02) VALUE SPACES.
015600 77  WS-RESHDR-STATUS                PIC X(02) VALUE SPACES.
015700     88  RESHDR-OK                       VALUE '00'.
015800     88  RESHDR-EOF                      VALUE '10'.
015900 77  WS-RESITM-STATUS                PIC X(02) VALUE SPACES.
016000     88  RESITM-OK                       VALUE '00'.
016100     88  RESITM-EOF                      VALUE '10'.
016200 77  WS-RESOUT-STATUS                PIC X(02) VALUE SPACES.
016300 77  WS-RSIOUT-STATUS                PIC X(02) VALUE SPACES.
016400 77  WS-RESTRN-STATUS                PIC X(02) VALUE SPACES.
016500     88  RESTRN-OK                       VALUE '00'.
016600     88  RESTRN-EOF                      VALUE '10'.
016700 77  WS-XCPT-STATUS                  PIC X(02) VALUE SPACES.
016800
016900 77  WS-RESHDR-EOF-SW                PIC X(01) VALUE 'N'.
017000     88  HDR-DONE                         VALUE 'Y'.
017100 77  WS-RESTRN-EOF-SW                PIC X(01) VALUE 'N'.
017200     88  TRN-DONE                         VALUE 'Y'.
017300 77  WS-FOUND-SW                     PIC X(01) VALUE 'N'.
017400     88  PRODUCT-WAS-FOUND                VALUE 'Y'.
017500 77  WS-RELEASE-SW                   PIC X(01) VALUE 'N'.
017600     88  RESERVATION-WAS-RELEASED         VALUE 'Y'.
017700
017800 01  SYSTEM-DATE-AND-TIME.
017900     05  WS-RUN-DATE.
018000         10  WS-RUN-YY               PIC 9(02).
018100         10  WS-RUN-MM               PIC 9(02).
018200         10  WS-RUN-DD               PIC 9(02).
018300     05  WS-RUN-DATE-N REDEFINES WS-RUN-DATE
018400                                  PIC 9(06).
018500     05  WS-RUN-TIME                 PIC 9(08).
018600     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
018700         10  WS-RUN-HH               PIC 9(02).
018800         10  WS-RUN-MI               PIC 9(02).
018900         10  WS-RUN-SS               PIC 9(02).
019000         10  WS-RUN-HS               PIC 9(02).
019100     05  FILLER                      PIC X(04) VALUE SPACES.
019200
019300 01  WS-RUN-DATE-EDIT.
019400     05  WS-RDE-MM                  PIC 9(02).
019500     05  FILLER                     PIC X(01) VALUE '/'.
019600     05  WS-RDE-DD                  PIC 9(02).
019700     05  FILLER                     PIC X(01) VALUE '/'.
019800     05  WS-RDE-YY                  PIC 9(02).
019900     05  FILLER                     PIC X(02) VALUE SPACES.
020000
020100*        A SORTABLE YYMMDDHHMI KEY FOR THE RUN CLOCK AND FOR THE
020200*        RESERVATION'S OWN HOLD CUTOFF -- THE ONLY WAY THIS SHOP
020300*        HAS TO COMPARE TWO TIMES WITHOUT INTRINSIC DATE FUNCTIONS
020400 01  WS-TIME-COMPARE-KEYS.
020500     05  WS-RUN-COMPARE-KEY          PIC 9(10) COMP.
020600     05  WS-EXP-COMPARE-KEY          PIC 9(10) COMP.
020700     05  FILLER                      PIC X(04) VALUE SPACES.
020800
020900******************************************************************
021000*    IN-MEMORY INVENTORY TABLE -- LOADED ONCE AT 200-LOAD-
021100*    INVENTORY-TABLE, SEARCHED WITH SEARCH ALL, REWRITTEN WHOLE
021200*    TO INVENTORY-FILE-OUT AT 800-REWRITE-INVENTORY-TABLE.
021300******************************************************************
021400 01  WS-INVENTORY-TABLE.
021500     05  WS-INV-TABLE-COUNT          PIC 9(05) COMP VALUE ZERO.
021600     05  INV-TABLE-ENTRY OCCURS 1 TO 5000 TIMES
021700             DEPENDING ON WS-INV-TABLE-COUNT
021800             ASCENDING KEY IS TE-PRODUCT-ID
021900             INDEXED BY INV-TAB-IDX.
022000         10  TE-PRODUCT-ID           PIC X(36).
022100         10  TE-AVAILABLE-QUANTITY   PIC S9(9) COMP-3.
022200         10  TE-RESERVED-QUANTITY    PIC S9(9) COMP-3.
022300         10  TE-TOTAL-QUANTITY       PIC S9(9) COMP-3.
022400         10  TE-QTY-CK REDEFINES TE-TOTAL-QUANTITY
022500                                 PIC S9(9) COMP-3.
022600         10  TE-VERSION              PIC S9(9) COMP-3.
022700         10  TE-LAST-UPDATED-AT      PIC X(26).
022800         10  FILLER                  PIC X(04).
022900
023000 01  WORK-VARIABLES.
023100     05  WS-KEY-SAVE                 PIC X(36).
023200*        HALVES OF THE SAVED KEY, USED ONLY BY THE ABEND-LAB TRACE
023300*        DISPLAY IN 100-PROCESS-ONE-RESERVATION WHEN UPSI-0 IS ON
023400*        AT THE OPERATOR'S CONSOLE FOR A DEBUG RUN
023500     05  WS-KEY-SAVE-HALVES REDEFINES WS-KEY-SAVE.
023600         10  WS-KEY-SAVE-1           PIC X(18).
023700         10  WS-KEY-SAVE-2           PIC X(18).
023800     05  WS-EXPECTED-ITEMS           PIC 9(04) COMP.
023900     05  WS-REJECT-REASON            PIC X(60).
024000     05  WS-REJECT-CODE              PIC X(06).
024100     05  FILLER                      PIC X(02) VALUE SPACES.
024200
024300 01  REPORT-TOTALS.
024400     05  NUM-RESERVATIONS-CONFIRMED  PIC S9(9) COMP-3 VALUE +0.
024500     05  NUM-RESERVATIONS-CANCELLED  PIC S9(9) COMP-3 VALUE +0.
024600     05  NUM-RESERVATIONS-EXPIRED    PIC S9(9) COMP-3 VALUE +0.
024700     05  NUM-TRANSACTIONS-REJECTED   PIC S9(9) COMP-3 VALUE +0.
024800     05  NUM-UNITS-RELEASED          PIC S9(9) COMP-3 VALUE +0.
024900     05  FILLER                      PIC X(02) VALUE SPACES.
025000
025100 77  PARA-NAME                       PIC X(40) VALUE SPACES.
025200 77  XCPT-LINES-WRITTEN              PIC S9(9) COMP-3 VALUE +0.
025300
025400******************************************************************
025500 PROCEDURE DIVISION.
025600******************************************************************
025700 000-MAIN.
025800     MOVE '000-MAIN' TO PARA-NAME.
025900     ACCEPT WS-RUN-DATE FROM DATE.
026000     ACCEPT WS-RUN-TIME FROM TIME.
026100     MOVE WS-RUN-MM TO WS-RDE-MM.
026200     MOVE WS-RUN-DD TO WS-RDE-DD.
026300     MOVE WS-RUN-YY TO WS-RDE-YY.
026400     COMPUTE WS-RUN-COMPARE-KEY =
026500             (WS-RUN-YY * 100000000) + (WS-RUN-MM * 1000000) +
026600             (WS-RUN-DD * 10000) + (WS-RUN-HH * 100) + WS-RUN-MI.
026700     DISPLAY 'STKRLIFE STARTED, RUN DATE (YYMMDD) '
026800             WS-RUN-DATE-N.
026900
027000     PERFORM 700-OPEN-FILES THRU 700-EXIT.
027100     PERFORM 200-LOAD-INVENTORY-TABLE THRU 200-EXIT.
027200
027300     PERFORM 720-READ-RESERVATION-HEADER.
027400     PERFORM 720-READ-TRANSACTION.
027500     PERFORM 100-PROCESS-ONE-RESERVATION THRU 100-EXIT
027600         UNTIL HDR-DONE.
027700
027800     PERFORM 800-REWRITE-INVENTORY-TABLE THRU 800-EXIT.
027900     PERFORM 960-WRITE-XCPT-TOTAL THRU 960-EXIT.
028000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
028100     DISPLAY 'STKRLIFE COMPLETED -- CONFIRMED '
028200             NUM-RESERVATIONS-CONFIRMED
028300             ' CANCELLED ' NUM-RESERVATIONS-CANCELLED
028400             ' EXPIRED ' NUM-RESERVATIONS-EXPIRED.
028500     GOBACK.
028600
028700 200-LOAD-INVENTORY-TABLE.
028800     MOVE '200-LOAD-INVENTORY-TABLE' TO PARA-NAME.
028900     PERFORM 210-LOAD-ONE-ENTRY THRU 210-EXIT
029000         UNTIL INVMST-EOF.
029100 200-EXIT.
029200     EXIT.
029300
029400 210-LOAD-ONE-ENTRY.
029500     MOVE '210-LOAD-ONE-ENTRY' TO PARA-NAME.
029600     READ INVENTORY-FILE
029700         AT END SET INVMST-EOF TO TRUE
029800     END-READ.
029900     IF NOT INVMST-EOF
030000         ADD 1 TO WS-INV-TABLE-COUNT
030100         SET INV-TAB-IDX TO WS-INV-TABLE-COUNT
030200         MOVE INV-PRODUCT-ID
030300             TO TE-PRODUCT-ID (INV-TAB-IDX)
030400         MOVE INV-AVAILABLE-QUANTITY
030500             TO TE-AVAILABLE-QUANTITY (INV-TAB-IDX)
030600         MOVE INV-RESERVED-QUANTITY
030700             TO TE-RESERVED-QUANTITY (INV-TAB-IDX)
030800         MOVE INV-TOTAL-QUANTITY
030900             TO TE-TOTAL-QUANTITY (INV-TAB-IDX)
031000         MOVE INV-VERSION
031100             TO TE-VERSION (INV-TAB-IDX)
031200         MOVE INV-LAST-UPDATED-AT
031300             TO TE-LAST-UPDATED-AT (INV-TAB-IDX)
031400     END-IF.
031500 210-EXIT.
031600     EXIT.
031700
031800*        RULE 19/20/21/22 -- APPLY ANY QUEUED CONFIRM OR CANCEL FOR
031900*        THIS RESERVATION, THEN SWEEP IT FOR EXPIRY, THEN COPY THE
032000*        HEADER AND ITS ITEM LINES FORWARD WITH WHATEVER STATUS
032100*        RESULTED
032200 100-PROCESS-ONE-RESERVATION.
032300     MOVE '100-PROCESS-ONE-RESERVATION' TO PARA-NAME.
032400     MOVE RES-RESERVATION-ID TO WS-KEY-SAVE.
032500     MOVE 'N' TO WS-RELEASE-SW.
032600     MOVE SPACES TO WS-REJECT-REASON.
032700     COMPUTE WS-EXP-COMPARE-KEY =
032800             (REX-YY * 100000000) + (REX-MM * 1000000) +
032900             (REX-DD * 10000) + (REX-HH * 100) + REX-MI.
033000
033100     PERFORM 500-APPLY-TRANSACTIONS THRU 500-EXIT
033200         UNTIL TRN-DONE
033300            OR RT-RESERVATION-ID NOT = WS-KEY-SAVE.
033400
033500     PERFORM 550-EXPIRE-SWEEP THRU 550-EXIT.
033600
033700     IF RESERVATION-WAS-RELEASED
033800         PERFORM 610-RELEASE-RESERVATION-ITEMS THRU 610-EXIT
033900             VARYING WS-EXPECTED-ITEMS FROM 1 BY 1
034000             UNTIL WS-EXPECTED-ITEMS > RES-ITEM-COUNT
034100     END-IF.
034200
034300     MOVE RESERVATION-RECORD TO RESERVATION-OUT-RECORD.
034400     WRITE RESERVATION-OUT-RECORD.
034500     MOVE RES-ITEM-COUNT TO WS-EXPECTED-ITEMS.
034600     PERFORM 650-COPY-ONE-ITEM THRU 650-EXIT
034700         WS-EXPECTED-ITEMS TIMES.
034800
034900     PERFORM 720-READ-RESERVATION-HEADER.
035000 100-EXIT.
035100     EXIT.
035200
035300*        A RESERVATION MAY HAVE AT MOST ONE CONFIRM OR CANCEL
035400*        TRANSACTION QUEUED AGAINST IT PER RUN; THE LOOP CONDITION
035500*        ABOVE EXISTS ONLY SO A STRAY DUPLICATE DOES NOT DERAIL
035600*        THE MATCH ON THE NEXT RESERVATION
035700 500-APPLY-TRANSACTIONS.
035800     MOVE '500-APPLY-TRANSACTIONS' TO PARA-NAME.
035900     IF RT-TRAN-CONFIRM
036000         PERFORM 520-APPLY-CONFIRM THRU 520-EXIT
036100     ELSE
036200         IF RT-TRAN-CANCEL
036300             PERFORM 530-APPLY-CANCEL THRU 530-EXIT
036400         ELSE
036500             MOVE 'RES090' TO WS-REJECT-CODE
036600             MOVE 'UNKNOWN TRANSACTION CODE ON RESERVATION' TO
036700                 WS-REJECT-REASON
036800             PERFORM 950-WRITE-EXCEPTION-LINE
036900             ADD 1 TO NUM-TRANSACTIONS-REJECTED
037000         END-IF
037100     END-IF.
037200     PERFORM 720-READ-TRANSACTION.
037300 500-EXIT.
037400     EXIT.
037500
037600*        RULE 19 -- CONFIRM IS REJECTED IN ANY TERMINAL STATE, AND
037700*        REJECTED WITH A DISTINCT REASON WHEN STILL PENDING BUT
037800*        PAST ITS OWN HOLD CUTOFF
037900 520-APPLY-CONFIRM.
038000     MOVE '520-APPLY-CONFIRM' TO PARA-NAME.
038100     IF RES-ST-FINAL
038200         MOVE 'RES019' TO WS-REJECT-CODE
038300         STRING 'CANNOT CONFIRM IN STATE ' DELIMITED BY SIZE
038400                RES-STATUS DELIMITED BY SIZE
038500                INTO WS-REJECT-REASON
038600         PERFORM 950-WRITE-EXCEPTION-LINE
038700         ADD 1 TO NUM-TRANSACTIONS-REJECTED
038800     ELSE
038900         IF WS-RUN-COMPARE-KEY > WS-EXP-COMPARE-KEY
039000             MOVE 'RES018' TO WS-REJECT-CODE
039100             MOVE 'CANNOT CONFIRM EXPIRED RESERVATION' TO
039200                 WS-REJECT-REASON
039300             PERFORM 950-WRITE-EXCEPTION-LINE
039400             ADD 1 TO NUM-TRANSACTIONS-REJECTED
039500         ELSE
039600             SET RES-ST-CONFIRMED TO TRUE
039700             ADD 1 TO NUM-RESERVATIONS-CONFIRMED
039800         END-IF
039900     END-IF.
040000 520-EXIT.
040100     EXIT.
040200
040300*        RULE 20 -- CANCEL IS REJECTED ONLY OUT OF CONFIRMED; A
040400*        SECOND CANCEL ON AN ALREADY-CANCELLED RESERVATION IS A
040500*        SILENT NO-OP; PENDING OR EXPIRED BOTH CANCEL CLEANLY AND
040600*        RELEASE THE HELD STOCK
040700 530-APPLY-CANCEL.
040800     MOVE '530-APPLY-CANCEL' TO PARA-NAME.
040900     IF RES-ST-CONFIRMED
041000         MOVE 'RES020' TO WS-REJECT-CODE
041100         MOVE 'CANNOT CANCEL CONFIRMED RESERVATION' TO
041200             WS-REJECT-REASON
041300         PERFORM 950-WRITE-EXCEPTION-LINE
041400         ADD 1 TO NUM-TRANSACTIONS-REJECTED
041500     ELSE
041600         IF RES-ST-CANCELLED
041700             CONTINUE
041800         ELSE
041900             SET RES-ST-CANCELLED TO TRUE
042000             SET RESERVATION-WAS-RELEASED TO TRUE
042100             ADD 1 TO NUM-RESERVATIONS-CANCELLED
042200         END-IF
042300     END-IF.
042400 530-EXIT.
042500     EXIT.
042600
042700*        RULE 21 -- IDEMPOTENT EXPIRE SWEEP, RUN AGAINST EVERY
042800*        RESERVATION REGARDLESS OF WHETHER A TRANSACTION TOUCHED IT
042900*        THIS PASS; A RESERVATION CONFIRMED OR CANCELLED ABOVE IS
043000*        NO LONGER PENDING SO THE SWEEP LEAVES IT ALONE
043100 550-EXPIRE-SWEEP.
043200     MOVE '550-EXPIRE-SWEEP' TO PARA-NAME.
043300     IF RES-ST-PENDING
043400         IF WS-RUN-COMPARE-KEY > WS-EXP-COMPARE-KEY
043500             SET RES-ST-EXPIRED TO TRUE
043600             SET RESERVATION-WAS-RELEASED TO TRUE
043700             ADD 1 TO NUM-RESERVATIONS-EXPIRED
043800         END-IF
043900     END-IF.
044000 550-EXIT.
044100     EXIT.
044200
044300*        RULE 13 -- RELEASE RETURNS THE RESERVATION'S HELD
044400*        QUANTITIES TO THE MATCHING INVENTORY TABLE ENTRY; RULE 14
044500*        IS THE SAME ARITHMETIC AS RESTOCK SINCE BOTH ADD BACK TO
044600*        AVAILABLE-QUANTITY WITHOUT TOUCHING TOTAL-QUANTITY UNTIL
044700*        THE RECOMPUTE AT THE END
044800 610-RELEASE-RESERVATION-ITEMS.
044900     MOVE '610-RELEASE-RESERVATION-ITEMS' TO PARA-NAME.
045000     READ RESERVATION-ITEM-FILE
045100         AT END SET RESITM-EOF TO TRUE
045200     END-READ.
045300     IF NOT RESITM-EOF
045400         PERFORM 420-FIND-IN-INVENTORY THRU 420-EXIT
045500         IF PRODUCT-WAS-FOUND
045600             SUBTRACT RSI-QUANTITY
045700                 FROM TE-RESERVED-QUANTITY (INV-TAB-IDX)
045800             ADD RSI-QUANTITY
045900                 TO TE-AVAILABLE-QUANTITY (INV-TAB-IDX)
046000             COMPUTE TE-TOTAL-QUANTITY (INV-TAB-IDX) =
046100                     TE-AVAILABLE-QUANTITY (INV-TAB-IDX) +
046200                     TE-RESERVED-QUANTITY (INV-TAB-IDX)
046300             ADD RSI-QUANTITY TO NUM-UNITS-RELEASED
046400         END-IF
046500         MOVE RESERVATION-ITEM-RECORD TO RES-ITEM-OUT-RECORD
046600         WRITE RES-ITEM-OUT-RECORD
046700     END-IF.
046800 610-EXIT.
046900     EXIT.
047000
047100 420-FIND-IN-INVENTORY.
047200     MOVE '420-FIND-IN-INVENTORY' TO PARA-NAME.
047300     MOVE 'N' TO WS-FOUND-SW.
047400     SET INV-TAB-IDX TO 1.
047500     SEARCH ALL INV-TABLE-ENTRY
047600         AT END
047700             MOVE 'N' TO WS-FOUND-SW
047800         WHEN TE-PRODUCT-ID (INV-TAB-IDX) = RSI-PRODUCT-ID
047900             MOVE 'Y' TO WS-FOUND-SW
048000     END-SEARCH.
048100 420-EXIT.
048200     EXIT.
048300
048400*        WHEN THE RESERVATION WAS RELEASED, ITS ITEM LINES WERE
048500*        ALREADY READ AND COPIED FORWARD BY 610 ABOVE, SO THIS
048600*        PARAGRAPH ONLY HANDLES THE COPY-FORWARD-UNCHANGED CASE
048700 650-COPY-ONE-ITEM.
048800     MOVE '650-COPY-ONE-ITEM' TO PARA-NAME.
048900     IF NOT RESERVATION-WAS-RELEASED
049000         READ RESERVATION-ITEM-FILE
049100             AT END SET RESITM-EOF TO TRUE
049200         END-READ
049300         IF NOT RESITM-EOF
049400             MOVE RESERVATION-ITEM-RECORD TO RES-ITEM-OUT-RECORD
049500             WRITE RES-ITEM-OUT-RECORD
049600         END-IF
049700     END-IF.
049800 650-EXIT.
049900     EXIT.
050000
050100*        FULL REWRITE OF THE INVENTORY MASTER -- EVERY ENTRY IN THE
050200*        TABLE GOES BACK OUT, TOUCHED OR NOT, SAME AS THE OTHER
050300*        STOCK PROGRAMS' END-OF-RUN HOUSEKEEPING
050400 800-REWRITE-INVENTORY-TABLE.
050500     MOVE '800-REWRITE-INVENTORY-TABLE' TO PARA-NAME.
050600     PERFORM 810-REWRITE-ONE-ENTRY THRU 810-EXIT
050700         VARYING INV-TAB-IDX FROM 1 BY 1
050800         UNTIL INV-TAB-IDX > WS-INV-TABLE-COUNT.
050900 800-EXIT.
051000     EXIT.
051100
051200 810-REWRITE-ONE-ENTRY.
051300     MOVE '810-REWRITE-ONE-ENTRY' TO PARA-NAME.
051400     MOVE TE-PRODUCT-ID (INV-TAB-IDX)
051500         TO INVO-PRODUCT-ID.
051600     MOVE TE-AVAILABLE-QUANTITY (INV-TAB-IDX)
051700         TO INVO-AVAILABLE-QUANTITY.
051800     MOVE TE-RESERVED-QUANTITY (INV-TAB-IDX)
051900         TO INVO-RESERVED-QUANTITY.
052000     MOVE TE-TOTAL-QUANTITY (INV-TAB-IDX)
052100         TO INVO-TOTAL-QUANTITY.
052200     MOVE TE-VERSION (INV-TAB-IDX)
052300         TO INVO-VERSION.
052400     MOVE TE-LAST-UPDATED-AT (INV-TAB-IDX)
052500         TO INVO-LAST-UPDATED-AT.
052600     WRITE INVENTORY-OUT-RECORD.
052700 810-EXIT.
052800     EXIT.
052900
053000 700-OPEN-FILES.
053100     MOVE '700-OPEN-FILES' TO PARA-NAME.
053200     OPEN INPUT  INVENTORY-FILE
053300                 RESERVATION-HEADER-FILE
053400                 RESERVATION-ITEM-FILE
053500                 RESERVATION-TRAN-FILE
053600          OUTPUT INVENTORY-FILE-OUT
053700                 RESERVATION-HEADER-OUT
053800                 RESERVATION-ITEM-OUT
053900                 EXCEPTION-REPORT.
054000     IF WS-INVMST-STATUS NOT = '00'
054100         DISPLAY 'ERROR OPENING INVENTORY-FILE, STATUS '
054200                 WS-INVMST-STATUS
054300         MOVE 16 TO RETURN-CODE
054400         SET INVMST-EOF TO TRUE
054500     END-IF.
054600     IF WS-RESHDR-STATUS NOT = '00'
054700         DISPLAY 'ERROR OPENING RESERVATION-HEADER-FILE, STATUS '
054800                 WS-RESHDR-STATUS
054900         MOVE 16 TO RETURN-CODE
055000         SET HDR-DONE TO TRUE
055100     END-IF.
055200 700-EXIT.
055300     EXIT.
055400
055500 720-READ-RESERVATION-HEADER.
055600     MOVE '720-READ-RESERVATION-HEADER' TO PARA-NAME.
055700     READ RESERVATION-HEADER-FILE
055800         AT END SET HDR-DONE TO TRUE
055900     END-READ.
056000
056100 720-READ-TRANSACTION.
056200     MOVE '720-READ-TRANSACTION' TO PARA-NAME.
056300     READ RESERVATION-TRAN-FILE
056400         AT END SET TRN-DONE TO TRUE
056500     END-READ.
056600
056700 790-CLOSE-FILES.
056800     MOVE '790-CLOSE-FILES' TO PARA-NAME.
056900     CLOSE INVENTORY-FILE
057000           INVENTORY-FILE-OUT
057100           RESERVATION-HEADER-FILE
057200           RESERVATION-ITEM-FILE
057300           RESERVATION-HEADER-OUT
057400           RESERVATION-ITEM-OUT
057500           RESERVATION-TRAN-FILE
057600           EXCEPTION-REPORT.
057700 790-EXIT.
057800     EXIT.
057900
058000 950-WRITE-EXCEPTION-LINE.
058100     MOVE '950-WRITE-EXCEPTION-LINE' TO PARA-NAME.
058200     MOVE WS-RUN-DATE-EDIT           TO XR-RUN-DATE.
058300     MOVE 'RESV-LIFECYCLE      ' TO XR-FLOW-NAME.
058400     MOVE WS-KEY-SAVE                TO XR-KEY-ID.
058500     MOVE WS-REJECT-CODE             TO XR-REASON-CODE.
058600     MOVE WS-REJECT-REASON           TO XR-REASON-TEXT.
058700     WRITE XCPT-DETAIL-LINE.
058800     ADD 1 TO XCPT-LINES-WRITTEN.
058900
059000*        REQ 2256 -- CLOSING TRAILER FOR THE EXCEPTION REPORT, ONE PER
059100*        RUN, GIVING THE TOTAL REJECT COUNT FOR THIS FLOW
059200 960-WRITE-XCPT-TOTAL.
059300     MOVE '960-WRITE-XCPT-TOTAL' TO PARA-NAME.
059400     MOVE 'RESV-LIFECYCLE      ' TO XR-TOT-FLOW-NAME.
059500     MOVE XCPT-LINES-WRITTEN         TO XR-TOT-REJECT-COUNT.
059600     WRITE XCPT-TOTAL-LINE.
059700 960-EXIT.
059800     EXIT.
