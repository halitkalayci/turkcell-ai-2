000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE ORDER SUBSYSTEM GROUP
000300* ALL RIGHTS RESERVED
000400******************************************************************
000500* PROGRAM:  ORDPOST1
000600*
000700* READS THE ORDER MASTER (HEADER + LINE-ITEM FILES), RECOMPUTES
000800* AND VALIDATES EACH ORDER'S CONTROL TOTAL, APPLIES ANY STATUS
000900* CHANGE OR CANCEL TRANSACTION QUEUED FOR THE ORDER, AND WRITES
001000* THE UPDATED ORDER MASTER FORWARD ALONG WITH AN EXCEPTION
001100* REPORT AND A POSTING SUMMARY REPORT.
001200*
001300* INPUT ORDER-HEADER-FILE AND ORDER-ITEM-FILE MUST BE PRESENTED
001400* IN ORDER-ID SEQUENCE, ITEM RECORDS GROUPED CONTIGUOUSLY BEHIND
001500* THEIR PARENT HEADER.  ORDER-TRAN-FILE MUST ALSO BE IN
001600* ORDER-ID SEQUENCE (SORTED AHEAD OF THIS RUN BY THE JCL).
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900******************************************************************
002000 PROGRAM-ID.  ORDPOST1.
002100 AUTHOR. R R TATE.
002200 INSTALLATION. COBOL DEVELOPMENT CENTER.
002300 DATE-WRITTEN. 04/02/91.
002400 DATE-COMPILED. 04/02/91.
002500 SECURITY. NON-CONFIDENTIAL.
002600*
002700******************************************************************
002800*                        CHANGE LOG
002900*-----------------------------------------------------------------
003000* DATE      WHO   DESCRIPTION
003100*-----------------------------------------------------------------
003200* 04/02/91  RRT   ORIGINAL PROGRAM -- ORDER POSTING RUN, CONTROL
003300*                 TOTAL CHECK ONLY, NO STATUS TRANSACTIONS YET
003400* 09/14/92  RRT   ADDED STATUS-UPDATE TRANSACTION SUPPORT AND THE
003500*                 CANCELLABILITY CHECK PER REQ 1140
003600* 03/30/95  LDK   ADDED THE FULL STATUS TRANSITION TABLE AT
003700*                 900-EDIT-STATUS-TRANSITION; PREVIOUSLY ONLY
003800*                 THE FINAL-STATE LOCK WAS CHECKED
003900* 03/31/95  LDK   FIXED 900-EDIT-STATUS-TRANSITION TO REJECT A
004000*                 NO-OP TRANSITION (NEW STATUS = OLD STATUS) --
004100*                 WAS SILENTLY ACCEPTING THESE, REQ 1148
004200* 11/19/93  RRT   WIDENED ITM-PRODUCT-NAME ON THE ITEM COPYBOOK,
004300*                 SEE ORDITM CHANGE LOG
004400* 02/11/99  WLT   Y2K REVIEW -- ALL TIMESTAMP FIELDS ON ORDHDR
004500*                 AND ORDTRAN ARE CARRIED OPAQUE (NOT EDITED OR
004600*                 COMPARED AS DATES BY THIS PROGRAM), NO CHANGE
004700*                 REQUIRED.  WS-RUN-DATE REMAINS 2-DIGIT YEAR;
004800*                 NOT WORTH CHANGING SINCE IT IS REPORT-ONLY.
004900* 07/23/01  RRT   REQ 2077 -- SUMMARY REPORT NOW SHOWS THE
005000*                 ORDER'S CREATED-YMD INSTEAD OF THE RUN DATE ON
005100*                 EACH DETAIL LINE, PER THE AUDIT DEPARTMENT
005200* 04/18/00  LDK   REQ 1560 -- INTEGRITY-MISMATCH ORDERS ARE
005300*                 COUNTED SEPARATELY FROM STATUS/CANCEL REJECTS
005400*                 ON THE END-OF-RUN TOTALS LINE
005500* 10/02/03  RRT   REQ 2210 -- ADDED WS-INTEGRITY-FLAG TO THE
005600*                 SUMMARY DETAIL LINE, MAINTENANCE HAD BEEN
005700*                 ASKING FOR THIS FOR A WHILE
005800* 11/04/05  RRT   REQ 2256 -- EXCEPTION-REPORT NOW CLOSES WITH A
005900*                 REJECT-COUNT TRAILER LINE PER RUN, SEE THE NEW
006000*                 960-WRITE-XCPT-TOTAL PARAGRAPH
006100* 11/18/05  RRT   SHOP STANDARDS REVIEW -- SWITCHES AND COUNTERS
006200*                 MOVED TO 77-LEVELS, AND THE STATUS-CHANGE/CANCEL
006300*                 CHAIN RECAST AS PERFORM...THRU PARAGRAPH RANGES
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT ORDER-HEADER-FILE ASSIGN TO ORDHDRIN
007400         ORGANIZATION IS SEQUENTIAL
007500         ACCESS MODE IS SEQUENTIAL
007600         FILE STATUS IS WS-ORDHDR-STATUS.
007700
007800     SELECT ORDER-ITEM-FILE ASSIGN TO ORDITMIN
007900         ORGANIZATION IS SEQUENTIAL
008000         ACCESS MODE IS SEQUENTIAL
008100         FILE STATUS IS WS-ORDITM-STATUS.
008200
008300     SELECT ORDER-TRAN-FILE ASSIGN TO ORDTRNIN
008400         ORGANIZATION IS SEQUENTIAL
008500         ACCESS MODE IS SEQUENTIAL
008600         FILE STATUS IS WS-ORDTRN-STATUS.
008700
008800     SELECT ORDER-HEADER-OUT ASSIGN TO ORDHDROT
008900         ORGANIZATION IS SEQUENTIAL
009000         FILE STATUS IS WS-ORDOUT-STATUS.
009100
009200     SELECT ORDER-ITEM-OUT ASSIGN TO ORDITMOT
009300         ORGANIZATION IS SEQUENTIAL
009400         FILE STATUS IS WS-ITMOUT-STATUS.
009500
009600     SELECT EXCEPTION-REPORT ASSIGN TO XCPTRPT
009700         ORGANIZATION IS SEQUENTIAL
009800         FILE STATUS IS WS-XCPT-STATUS.
009900
010000     SELECT SUMMARY-REPORT ASSIGN TO ORDSUMRP
010100         ORGANIZATION IS SEQUENTIAL
010200         FILE STATUS IS WS-SUMRPT-STATUS.
010300
010400******************************************************************
010500 DATA DIVISION.
010600 FILE SECTION.
010700
010800 FD  ORDER-HEADER-FILE
010900     RECORDING MODE IS F.
011000 COPY ORDHDR.
011100
011200 FD  ORDER-ITEM-FILE
011300     RECORDING MODE IS F.
011400 COPY ORDITM.
011500
011600 FD  ORDER-TRAN-FILE
011700     RECORDING MODE IS F.
011800 COPY ORDTRAN.
011900
012000 FD  ORDER-HEADER-OUT
012100     RECORDING MODE IS F.
012200 COPY ORDHDR REPLACING ==ORDER-RECORD== BY ==ORDER-OUT-RECORD==,
012300                       ==ORD-== BY ==ORDO-==.
012400
012500 FD  ORDER-ITEM-OUT
012600     RECORDING MODE IS F.
012700 COPY ORDITM REPLACING ==ORDER-ITEM-RECORD== BY ==ITEM-OUT-RECORD==,
012800                       ==ITM-== BY ==ITMO-==.
012900
013000 FD  EXCEPTION-REPORT
013100     RECORDING MODE IS F.
013200 COPY XCPTREC.
013300
013400 FD  SUMMARY-REPORT
013500     RECORDING MODE IS F.
013600 01  SUMMARY-RECORD                 PIC X(132).
013700
013800******************************************************************
013900 WORKING-STORAGE SECTION.
014000******************************************************************
014100*        SHOP STANDARDS REVIEW 11/05 -- FILE STATUS CODES AND RUN
014200*        SWITCHES MOVED OFF 01 GROUPS TO STANDALONE 77-LEVELS, MATCHING
014300*        THE CONVENTION USED ON WRKSFINL AND THE OTHER REDEEM PROGRAMS
014400 77  WS-ORDHDR-STATUS                PIC X(02) VALUE SPACES.
014500     88  ORDHDR-OK                       VALUE '00'.
014600     88  ORDHDR-EOF                      VALUE '10'.
014700 77  WS-ORDITM-STATUS                PIC X(02) VALUE SPACES.
014800     88  ORDITM-OK                       VALUE '00'.
014900     88  ORDITM-EOF                      VALUE '10'.
015000 77  WS-ORDTRN-STATUS                PIC X(02) VALUE SPACES.
015100     88  ORDTRN-OK                       VALUE '00'.
015200     88  ORDTRN-EOF                      VALUE '10'.
015300 77  WS-ORDOUT-STATUS                PIC X(02) VALUE SPACES.
015400 77  WS-ITMOUT-STATUS                PIC X(02) VALUE SPACES.
015500 77  WS-XCPT-STATUS                  PIC X(02) VALUE SPACES.
015600 77  WS-SUMRPT-STATUS                PIC X(02) VALUE SPACES.
015700
015800 77  WS-ORDHDR-EOF-SW                PIC X(01) VALUE 'N'.
015900     88  HDR-EOF                         VALUE 'Y'.
016000 77  WS-ORDTRN-EOF-SW                PIC X(01) VALUE 'N'.
016100     88  TRN-EOF                         VALUE 'Y'.
016200 77  WS-ITEM-VALID-SW                PIC X(01) VALUE 'Y'.
016300     88  ITEM-IS-VALID                   VALUE 'Y'.
016400 77  WS-ORDER-VALID-SW               PIC X(01) VALUE 'Y'.
016500     88  ORDER-IS-VALID                   VALUE 'Y'.
016600 77  WS-INTEGRITY-SW                 PIC X(01) VALUE 'Y'.
016700     88  INTEGRITY-OK                     VALUE 'Y'.
016800 77  WS-HAVE-TRAN-SW                 PIC X(01) VALUE 'N'.
016900     88  HAVE-TRAN-FOR-ORDER              VALUE 'Y'.
017000
017100 01  SYSTEM-DATE-AND-TIME.
017200     05  WS-RUN-DATE.
017300         10  WS-RUN-YY               PIC 9(02).
017400         10  WS-RUN-MM               PIC 9(02).
017500         10  WS-RUN-DD               PIC 9(02).
017600*        NUMERIC VIEW OF THE RUN DATE, USED BY 850-EDIT-RUN-DATE
017700*        TO PICK UP CENTURY WHEN THE JOB SPANS A CENTURY ROLL
017800     05  WS-RUN-DATE-N REDEFINES WS-RUN-DATE
017900                                  PIC 9(06).
018000     05  WS-RUN-TIME                PIC 9(08).
018100     05  FILLER                      PIC X(04) VALUE SPACES.
018200 01  WS-RUN-DATE-EDIT.
018300     05  WS-RDE-MM                  PIC 9(02).
018400     05  FILLER                     PIC X(01) VALUE '/'.
018500     05  WS-RDE-DD                  PIC 9(02).
018600     05  FILLER                     PIC X(01) VALUE '/'.
018700     05  WS-RDE-YY                  PIC 9(02).
018800     05  FILLER                     PIC X(02) VALUE SPACES.
018900
019000 01  WORK-VARIABLES.
019100     05  WS-KEY-SAVE                 PIC X(36).
019200*        HALVES OF THE SAVED KEY, USED ONLY BY THE ABEND-LAB
019300*        TRACE DISPLAY IN 100-PROCESS-ONE-ORDER WHEN UPSI-0 IS
019400*        SET ON AT THE OPERATOR'S CONSOLE FOR A DEBUG RUN
019500     05  WS-KEY-SAVE-HALVES REDEFINES WS-KEY-SAVE.
019600         10  WS-KEY-SAVE-1           PIC X(18).
019700         10  WS-KEY-SAVE-2           PIC X(18).
019800     05  WS-EXPECTED-ITEMS           PIC 9(04) COMP.
019900     05  WS-ITEMS-READ               PIC 9(04) COMP.
020000*        LOOKUP INDEX FOR THE ITEM BUFFER TABLE BELOW, HOLDS THE
020100*        NEXT SLOT TO WRITE FORWARD ON A GOOD ORDER
020200     05  WS-ITEM-WRITE-IDX           PIC 9(04) COMP.
020300     05  WS-LINE-TOTAL               PIC S9(17)V99 COMP-3.
020400     05  WS-COMPUTED-TOTAL           PIC S9(17)V99 COMP-3.
020500     05  WS-REJECT-REASON            PIC X(60).
020600     05  WS-REJECT-CODE              PIC X(06).
020700*        WORK AREA HOLDS THE TRANSACTION APPLIED TO THE CURRENT
020800*        ORDER; REDEFINED SO THE EDIT/APPLY PARAGRAPHS CAN TEST
020900*        THE TRAN CODE AS EITHER TEXT OR A ONE-BYTE SWITCH
021000     05  WS-CURRENT-TRAN-CODE        PIC X(02) VALUE SPACES.
021100     05  WS-TRAN-SWITCH REDEFINES WS-CURRENT-TRAN-CODE.
021200         10  WS-TRAN-SWITCH-1        PIC X(01).
021300         10  WS-TRAN-SWITCH-2        PIC X(01).
021400     05  FILLER                      PIC X(02) VALUE SPACES.
021500
021600******************************************************************
021700*    ITEM-BUFFER-TABLE HOLDS THE LINE ITEMS OF THE ORDER CURRENTLY
021800*    IN PROGRESS SO THEY CAN BE WRITTEN TO ORDER-ITEM-OUT ONLY IF
021900*    THE ORDER SURVIVES 200/300/400 EDITING.  TABLE IS SIZED FOR
022000*    THE NORMAL CATALOG ORDER; ANY ORDER CARRYING MORE THAN
022100*    WS-MAX-BUFFERED-ITEMS LINES IS REJECTED RATHER THAN TRUNCATED.
022200******************************************************************
022300 01  WS-MAX-BUFFERED-ITEMS          PIC 9(04) COMP VALUE 50.
022400 01  ITEM-BUFFER-TABLE.
022500     05  ITM-BUF-ENTRY OCCURS 50 TIMES INDEXED BY ITM-BUF-IDX.
022600         10  BUF-PRODUCT-ID          PIC X(36).
022700         10  BUF-PRODUCT-NAME        PIC X(255).
022800         10  BUF-QUANTITY            PIC S9(09) COMP-3.
022900         10  BUF-UNIT-PRICE          PIC S9(17)V99 COMP-3.
023000         10  BUF-TOTAL-PRICE         PIC S9(17)V99 COMP-3.
023100         10  FILLER                  PIC X(04).
023200
023300 01  REPORT-TOTALS.
023400     05  NUM-ORDERS-PROCESSED        PIC S9(9) COMP-3 VALUE +0.
023500     05  NUM-ORDERS-REJECTED         PIC S9(9) COMP-3 VALUE +0.
023600     05  NUM-STATUS-APPLIED          PIC S9(9) COMP-3 VALUE +0.
023700     05  NUM-STATUS-REJECTED         PIC S9(9) COMP-3 VALUE +0.
023800     05  NUM-CANCEL-APPLIED          PIC S9(9) COMP-3 VALUE +0.
023900     05  NUM-CANCEL-REJECTED         PIC S9(9) COMP-3 VALUE +0.
024000     05  GRAND-TOTAL-AMOUNT          PIC S9(17)V99 COMP-3 VALUE +0.
024100     05  FILLER                      PIC X(02) VALUE SPACES.
024200
024300 77  PARA-NAME                       PIC X(40) VALUE SPACES.
024400 77  XCPT-LINES-WRITTEN              PIC S9(9) COMP-3 VALUE +0.
024500
024600 01  SUM-HEADING-1.
024700     05  FILLER                      PIC X(40) VALUE
024800         'ORDER POSTING SUMMARY REPORT   RUN DATE:'.
024900     05  SH1-RUN-DATE                PIC X(10).
025000     05  FILLER                      PIC X(82) VALUE SPACES.
025100
025200 01  SUM-HEADING-2.
025300     05  FILLER                      PIC X(36) VALUE
025400         'ORDER-ID                            '.
025500     05  FILLER                      PIC X(36) VALUE
025600         'CUSTOMER-ID                         '.
025700     05  FILLER                      PIC X(11) VALUE 'STATUS    '.
025800     05  FILLER                      PIC X(15) VALUE
025900         'TOTAL-AMOUNT   '.
026000     05  FILLER                      PIC X(15) VALUE
026100         'INTEGRITY      '.
026200     05  FILLER                      PIC X(19) VALUE SPACES.
026300
026400 01  SUM-DETAIL-LINE.
026500     05  SD-ORDER-ID                 PIC X(36).
026600     05  FILLER                      PIC X(01) VALUE SPACE.
026700     05  SD-CUSTOMER-ID              PIC X(36).
026800     05  FILLER                      PIC X(01) VALUE SPACE.
026900     05  SD-ORDER-STATUS             PIC X(10).
027000     05  FILLER                      PIC X(01) VALUE SPACE.
027100     05  SD-TOTAL-AMOUNT             PIC Z,ZZZ,ZZ9.99.
027200     05  FILLER                      PIC X(01) VALUE SPACE.
027300     05  SD-INTEGRITY-FLAG           PIC X(10).
027400     05  FILLER                      PIC X(15) VALUE SPACES.
027500
027600 01  SUM-TOTAL-LINE.
027700     05  FILLER                      PIC X(28) VALUE
027800         'ORDERS PROCESSED:          '.
027900     05  ST-ORDERS-PROCESSED         PIC ZZZ,ZZ9.
028000     05  FILLER                      PIC X(04) VALUE SPACES.
028100     05  FILLER                      PIC X(20) VALUE
028200         'ORDERS REJECTED:    '.
028300     05  ST-ORDERS-REJECTED          PIC ZZZ,ZZ9.
028400     05  FILLER                      PIC X(04) VALUE SPACES.
028500     05  FILLER                      PIC X(21) VALUE
028600         'GRAND TOTAL AMOUNT: '.
028700     05  ST-GRAND-TOTAL-AMOUNT       PIC Z,ZZZ,ZZZ,ZZ9.99.
028800     05  FILLER                      PIC X(20) VALUE SPACES.
028900
029000******************************************************************
029100 PROCEDURE DIVISION.
029200******************************************************************
029300 000-MAIN.
029400     MOVE '000-MAIN' TO PARA-NAME.
029500     ACCEPT WS-RUN-DATE FROM DATE.
029600     ACCEPT WS-RUN-TIME FROM TIME.
029700     MOVE WS-RUN-MM TO WS-RDE-MM.
029800     MOVE WS-RUN-DD TO WS-RDE-DD.
029900     MOVE WS-RUN-YY TO WS-RDE-YY.
030000     DISPLAY 'ORDPOST1 STARTED, RUN DATE (YYMMDD) '
030100             WS-RUN-DATE-N.
030200
030300     PERFORM 700-OPEN-FILES THRU 700-EXIT.
030400     PERFORM 750-WRITE-REPORT-HEADINGS THRU 750-EXIT.
030500     PERFORM 720-READ-ORDER-TRAN THRU 720-EXIT.
030600     PERFORM 710-READ-ORDER-HEADER THRU 710-EXIT.
030700
030800     PERFORM 100-PROCESS-ONE-ORDER THRU 100-EXIT
030900         UNTIL HDR-EOF.
031000
031100     PERFORM 850-WRITE-SUMMARY-TOTALS THRU 850-EXIT.
031200     PERFORM 960-WRITE-XCPT-TOTAL THRU 960-EXIT.
031300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
031400     DISPLAY 'ORDPOST1 COMPLETED, ORDERS PROCESSED '
031500             NUM-ORDERS-PROCESSED.
031600     GOBACK.
031700
031800 100-PROCESS-ONE-ORDER.
031900     MOVE '100-PROCESS-ONE-ORDER' TO PARA-NAME.
032000     MOVE ORD-ORDER-ID TO WS-KEY-SAVE.
032100     MOVE ORD-ITEM-COUNT TO WS-EXPECTED-ITEMS.
032200     MOVE ZERO TO WS-ITEMS-READ.
032300     MOVE ZERO TO WS-COMPUTED-TOTAL.
032400     SET ORDER-IS-VALID TO TRUE.
032500     SET INTEGRITY-OK TO TRUE.
032600     MOVE SPACES TO WS-REJECT-REASON.
032700
032800     PERFORM 200-EDIT-ORDER-CONSTRUCTION THRU 200-EXIT.
032900
033000     PERFORM 300-PROCESS-ITEM-GROUP THRU 300-EXIT
033100         UNTIL WS-ITEMS-READ >= WS-EXPECTED-ITEMS
033200            OR ORDITM-EOF.
033300
033400     IF ORDER-IS-VALID
033500         PERFORM 400-CHECK-ORDER-INTEGRITY THRU 400-EXIT
033600     ELSE
033700         PERFORM 490-REJECT-ORDER THRU 490-EXIT
033800     END-IF.
033900
034000     PERFORM 500-APPLY-TRANSACTIONS THRU 500-EXIT.
034100
034150*        RULE 8 -- AN ORDER THAT FAILS THE CONTROL-TOTAL CHECK IS
034160*        REPORTED BY 400 ABOVE BUT NOT FORWARDED OR COUNTED HERE;
034170*        PROCESSED AND REJECTED STAY MUTUALLY EXCLUSIVE PER ORDER
034200     IF ORDER-IS-VALID AND INTEGRITY-OK
034300         PERFORM 600-WRITE-ORDER-FORWARD THRU 600-EXIT
034400         PERFORM 650-WRITE-SUMMARY-DETAIL THRU 650-EXIT
034500         ADD 1 TO NUM-ORDERS-PROCESSED
034600         ADD ORD-TOTAL-AMOUNT TO GRAND-TOTAL-AMOUNT
034700     END-IF.
034800
034900     PERFORM 710-READ-ORDER-HEADER THRU 710-EXIT.
035000 100-EXIT.
035100     EXIT.
035200
035300 200-EDIT-ORDER-CONSTRUCTION.
035400     MOVE '200-EDIT-ORDER-CONSTRUCTION' TO PARA-NAME.
035500*        RULE 1 -- CUSTOMER-ID, ADDRESS, NON-EMPTY ITEM LIST
035600*        RULE 9 -- STREET/CITY/POSTAL-CODE/COUNTRY REQUIRED,
035700*        STATE OPTIONAL
035800     IF ORD-CUSTOMER-ID = SPACES
035900         MOVE 'N' TO WS-ORDER-VALID-SW
036000         MOVE 'ORD001' TO WS-REJECT-CODE
036100         MOVE 'CUSTOMER-ID REQUIRED' TO WS-REJECT-REASON
036200     END-IF.
036300     IF ORD-ITEM-COUNT = ZERO
036400         MOVE 'N' TO WS-ORDER-VALID-SW
036500         MOVE 'ORD002' TO WS-REJECT-CODE
036600         MOVE 'ITEM LIST MUST BE NON-EMPTY' TO WS-REJECT-REASON
036700     END-IF.
036800     IF ORD-ADDR-STREET = SPACES OR
036900        ORD-ADDR-CITY = SPACES OR
037000        ORD-ADDR-POSTAL-CODE = SPACES OR
037100        ORD-ADDR-COUNTRY = SPACES
037200         MOVE 'N' TO WS-ORDER-VALID-SW
037300         MOVE 'ORD003' TO WS-REJECT-CODE
037400         MOVE 'DELIVERY ADDRESS INCOMPLETE' TO WS-REJECT-REASON
037500     END-IF.
037600 200-EXIT.
037700     EXIT.
037800
037900 300-PROCESS-ITEM-GROUP.
038000     MOVE '300-PROCESS-ITEM-GROUP' TO PARA-NAME.
038100     READ ORDER-ITEM-FILE
038200         AT END
038300             SET ORDITM-EOF TO TRUE
038400             GO TO 300-EXIT
038500     END-READ.
038600     ADD 1 TO WS-ITEMS-READ.
038700     SET ITEM-IS-VALID TO TRUE.
038800
038900*        RULE 6 -- QUANTITY > 0, UNIT-PRICE > 0, PRODUCT-NAME
039000*        NON-BLANK; TOTAL-PRICE COMPUTED AT ITEM TIME
039100     IF ITM-QUANTITY NOT > ZERO
039200         MOVE 'N' TO WS-ITEM-VALID-SW
039300     END-IF.
039400     IF ITM-UNIT-PRICE NOT > ZERO
039500         MOVE 'N' TO WS-ITEM-VALID-SW
039600     END-IF.
039700     IF ITM-PRODUCT-NAME = SPACES
039800         MOVE 'N' TO WS-ITEM-VALID-SW
039900     END-IF.
040000
040100     IF ITEM-IS-VALID
040200         COMPUTE ITM-TOTAL-PRICE =
040300                 ITM-UNIT-PRICE * ITM-QUANTITY
040400         ADD ITM-TOTAL-PRICE TO WS-COMPUTED-TOTAL
040500         IF WS-ITEMS-READ > WS-MAX-BUFFERED-ITEMS
040600             MOVE 'N' TO WS-ORDER-VALID-SW
040700             MOVE 'ORD010' TO WS-REJECT-CODE
040800             MOVE 'TOO MANY LINE ITEMS FOR THIS RUN'
040900                 TO WS-REJECT-REASON
041000         ELSE
041100             SET ITM-BUF-IDX TO WS-ITEMS-READ
041200             MOVE ITM-PRODUCT-ID   TO BUF-PRODUCT-ID (ITM-BUF-IDX)
041300             MOVE ITM-PRODUCT-NAME TO BUF-PRODUCT-NAME (ITM-BUF-IDX)
041400             MOVE ITM-QUANTITY     TO BUF-QUANTITY (ITM-BUF-IDX)
041500             MOVE ITM-UNIT-PRICE   TO BUF-UNIT-PRICE (ITM-BUF-IDX)
041600             MOVE ITM-TOTAL-PRICE  TO BUF-TOTAL-PRICE (ITM-BUF-IDX)
041700         END-IF
041800     ELSE
041900         MOVE 'N' TO WS-ORDER-VALID-SW
042000         MOVE 'ORD004' TO WS-REJECT-CODE
042100         MOVE 'ITEM LINE FAILED EDIT' TO WS-REJECT-REASON
042200     END-IF.
042300 300-EXIT.
042400     EXIT.
042500
042600 400-CHECK-ORDER-INTEGRITY.
042700     MOVE '400-CHECK-ORDER-INTEGRITY' TO PARA-NAME.
042800*        RULE 8 -- STORED TOTAL-AMOUNT MUST EQUAL THE RECOMPUTED
042900*        SUM OF ITEM TOTALS; MISMATCH IS REPORTED, NOT CORRECTED
043000     IF ORD-TOTAL-AMOUNT NOT = WS-COMPUTED-TOTAL
043100         MOVE 'N' TO WS-INTEGRITY-SW
043200         MOVE 'ORD005' TO WS-REJECT-CODE
043300         MOVE 'CONTROL TOTAL MISMATCH' TO WS-REJECT-REASON
043400         PERFORM 950-WRITE-EXCEPTION-LINE THRU 950-EXIT
043500         ADD 1 TO NUM-ORDERS-REJECTED
043600     END-IF.
043700 400-EXIT.
043800     EXIT.
043900
044000 490-REJECT-ORDER.
044100     MOVE '490-REJECT-ORDER' TO PARA-NAME.
044200     PERFORM 950-WRITE-EXCEPTION-LINE THRU 950-EXIT.
044300     ADD 1 TO NUM-ORDERS-REJECTED.
044400 490-EXIT.
044500     EXIT.
044600
044700 500-APPLY-TRANSACTIONS.
044800     MOVE '500-APPLY-TRANSACTIONS' TO PARA-NAME.
044900     PERFORM 510-APPLY-ONE-TRANSACTION THRU 510-EXIT
045000         UNTIL TRN-EOF
045100            OR OT-ORDER-ID NOT = WS-KEY-SAVE.
045200 500-EXIT.
045300     EXIT.
045400
045500 510-APPLY-ONE-TRANSACTION.
045600     MOVE '510-APPLY-ONE-TRANSACTION' TO PARA-NAME.
045700*        AN ORDER THAT ALREADY FAILED 200/300 EDITING IS NOT
045800*        UPDATED BY ITS QUEUED TRANSACTIONS -- THEY ARE STILL
045900*        READ PAST HERE SO THE NEXT ORDER'S TRANSACTIONS LINE
046000*        UP CORRECTLY
046100     IF ORDER-IS-VALID
046200         IF OT-TRAN-STATUS-CHANGE
046300             PERFORM 520-APPLY-STATUS-CHANGE THRU 520-EXIT
046400         ELSE
046500             IF OT-TRAN-CANCEL
046600                 PERFORM 530-APPLY-CANCEL THRU 530-EXIT
046700             END-IF
046800         END-IF
046900     END-IF.
047000     PERFORM 720-READ-ORDER-TRAN THRU 720-EXIT.
047100 510-EXIT.
047200     EXIT.
047300
047400 520-APPLY-STATUS-CHANGE.
047500     MOVE '520-APPLY-STATUS-CHANGE' TO PARA-NAME.
047600*        RULE 3/4 -- REJECT IF FINAL STATE OR NO-OP TRANSITION
047700     IF ORD-ST-FINAL
047800         MOVE 'ORD006' TO WS-REJECT-CODE
047900         STRING 'STATUS UPDATE REJECTED, ORDER FINAL: '
048000                DELIMITED BY SIZE
048100                ORD-STATUS DELIMITED BY SIZE
048200                INTO WS-REJECT-REASON
048300         PERFORM 950-WRITE-EXCEPTION-LINE THRU 950-EXIT
048400         ADD 1 TO NUM-STATUS-REJECTED
048500     ELSE
048600         IF OT-NEW-STATUS = ORD-STATUS
048700             MOVE 'ORD007' TO WS-REJECT-CODE
048800             MOVE 'STATUS UPDATE IS A NO-OP TRANSITION'
048900                 TO WS-REJECT-REASON
049000             PERFORM 950-WRITE-EXCEPTION-LINE THRU 950-EXIT
049100             ADD 1 TO NUM-STATUS-REJECTED
049200         ELSE
049300             PERFORM 900-EDIT-STATUS-TRANSITION THRU 900-EXIT
049400         END-IF
049500     END-IF.
049600 520-EXIT.
049700     EXIT.
049800
049900 900-EDIT-STATUS-TRANSITION.
050000     MOVE '900-EDIT-STATUS-TRANSITION' TO PARA-NAME.
050100*        RULE 5 -- STATUS TRANSITION TABLE
050200     MOVE 'N' TO WS-ORDER-VALID-SW.
050300     IF OT-NEW-STATUS = 'CANCELLED ' AND ORD-ST-CANCELLABLE
050400         MOVE 'Y' TO WS-ORDER-VALID-SW
050500     END-IF.
050600     IF ORD-ST-PREPARING AND OT-NEW-STATUS = 'PENDING   '
050700         MOVE 'Y' TO WS-ORDER-VALID-SW
050800     END-IF.
050900     IF ORD-ST-PENDING AND OT-NEW-STATUS = 'SHIPPED   '
051000         MOVE 'Y' TO WS-ORDER-VALID-SW
051100     END-IF.
051200     IF ORD-ST-SHIPPED AND OT-NEW-STATUS = 'DELIVERED '
051300         MOVE 'Y' TO WS-ORDER-VALID-SW
051400     END-IF.
051500
051600     IF ORDER-IS-VALID
051700         MOVE OT-NEW-STATUS TO ORD-STATUS
051800         MOVE WS-RUN-DATE-EDIT TO ORD-UPDATED-AT
051900         ADD 1 TO NUM-STATUS-APPLIED
052000     ELSE
052100*            RESTORE THE SWITCH -- IT DROVE THE WHOLE-ORDER FLAG
052200*            EARLIER, BUT AN INVALID TRANSITION ONLY REJECTS THE
052300*            TRANSACTION, NOT THE ORDER ITSELF
052400         MOVE 'Y' TO WS-ORDER-VALID-SW
052500         MOVE 'ORD008' TO WS-REJECT-CODE
052600         STRING 'INVALID STATUS TRANSITION FROM '
052700                DELIMITED BY SIZE
052800                ORD-STATUS DELIMITED BY SIZE
052900                ' TO ' DELIMITED BY SIZE
053000                OT-NEW-STATUS DELIMITED BY SIZE
053100                INTO WS-REJECT-REASON
053200         PERFORM 950-WRITE-EXCEPTION-LINE THRU 950-EXIT
053300         ADD 1 TO NUM-STATUS-REJECTED
053400     END-IF.
053500 900-EXIT.
053600     EXIT.
053700
053800 530-APPLY-CANCEL.
053900     MOVE '530-APPLY-CANCEL' TO PARA-NAME.
054000*        RULE 2 -- CANCELLABLE ONLY FROM PREPARING/PENDING/
054100*        CONFIRMED
054200     IF ORD-ST-CANCELLABLE
054300         MOVE 'CANCELLED ' TO ORD-STATUS
054400         MOVE WS-RUN-DATE-EDIT TO ORD-CANCELLED-AT
054500         MOVE WS-RUN-DATE-EDIT TO ORD-UPDATED-AT
054600         ADD 1 TO NUM-CANCEL-APPLIED
054700     ELSE
054800         MOVE 'ORD009' TO WS-REJECT-CODE
054900         STRING 'CANCEL REJECTED, ORDER NOT CANCELLABLE: '
055000                DELIMITED BY SIZE
055100                ORD-STATUS DELIMITED BY SIZE
055200                INTO WS-REJECT-REASON
055300         PERFORM 950-WRITE-EXCEPTION-LINE THRU 950-EXIT
055400         ADD 1 TO NUM-CANCEL-REJECTED
055500     END-IF.
055600 530-EXIT.
055700     EXIT.
055800
055900 600-WRITE-ORDER-FORWARD.
056000     MOVE '600-WRITE-ORDER-FORWARD' TO PARA-NAME.
056100     MOVE ORDER-RECORD TO ORDER-OUT-RECORD.
056200     WRITE ORDER-OUT-RECORD.
056300     PERFORM 620-WRITE-ONE-ITEM THRU 620-EXIT
056400         VARYING ITM-BUF-IDX FROM 1 BY 1
056500         UNTIL ITM-BUF-IDX > WS-ITEMS-READ.
056600 600-EXIT.
056700     EXIT.
056800
056900 620-WRITE-ONE-ITEM.
057000     MOVE '620-WRITE-ONE-ITEM' TO PARA-NAME.
057100     MOVE WS-KEY-SAVE               TO ITMO-ORDER-ID.
057200     MOVE BUF-PRODUCT-ID (ITM-BUF-IDX)   TO ITMO-PRODUCT-ID.
057300     MOVE BUF-PRODUCT-NAME (ITM-BUF-IDX) TO ITMO-PRODUCT-NAME.
057400     MOVE BUF-QUANTITY (ITM-BUF-IDX)     TO ITMO-QUANTITY.
057500     MOVE BUF-UNIT-PRICE (ITM-BUF-IDX)   TO ITMO-UNIT-PRICE.
057600     MOVE BUF-TOTAL-PRICE (ITM-BUF-IDX)  TO ITMO-TOTAL-PRICE.
057700     WRITE ITEM-OUT-RECORD.
057800 620-EXIT.
057900     EXIT.
058000
058100 650-WRITE-SUMMARY-DETAIL.
058200     MOVE '650-WRITE-SUMMARY-DETAIL' TO PARA-NAME.
058300     MOVE ORD-ORDER-ID     TO SD-ORDER-ID.
058400     MOVE ORD-CUSTOMER-ID  TO SD-CUSTOMER-ID.
058500     MOVE ORD-STATUS       TO SD-ORDER-STATUS.
058600     MOVE ORD-TOTAL-AMOUNT TO SD-TOTAL-AMOUNT.
058650*        REQ 2261 -- 100-PROCESS-ONE-ORDER NOW ONLY PERFORMS
058660*        THIS PARAGRAPH WHEN INTEGRITY-OK, SO THE MISMATCH CASE
058670*        CAN NO LONGER REACH HERE; THE FLAG IS ALWAYS 'OK'
058680     MOVE 'OK        ' TO SD-INTEGRITY-FLAG.
059200     WRITE SUMMARY-RECORD FROM SUM-DETAIL-LINE
059300         AFTER ADVANCING 1.
059500 650-EXIT.
059600     EXIT.
059700
059800 700-OPEN-FILES.
059900     MOVE '700-OPEN-FILES' TO PARA-NAME.
060000     OPEN INPUT  ORDER-HEADER-FILE
060100                 ORDER-ITEM-FILE
060200                 ORDER-TRAN-FILE
060300          OUTPUT ORDER-HEADER-OUT
060400                 ORDER-ITEM-OUT
060500                 EXCEPTION-REPORT
060600                 SUMMARY-REPORT.
060700     IF WS-ORDHDR-STATUS NOT = '00'
060800         DISPLAY 'ERROR OPENING ORDER-HEADER-FILE, STATUS '
060900                 WS-ORDHDR-STATUS
061000         MOVE 16 TO RETURN-CODE
061100         SET HDR-EOF TO TRUE
061200     END-IF.
061300 700-EXIT.
061400     EXIT.
061500
061600 710-READ-ORDER-HEADER.
061700     MOVE '710-READ-ORDER-HEADER' TO PARA-NAME.
061800     READ ORDER-HEADER-FILE
061900         AT END SET HDR-EOF TO TRUE
062000     END-READ.
062100 710-EXIT.
062200     EXIT.
062300
062400 720-READ-ORDER-TRAN.
062500     MOVE '720-READ-ORDER-TRAN' TO PARA-NAME.
062600     READ ORDER-TRAN-FILE
062700         AT END SET TRN-EOF TO TRUE
062800     END-READ.
062900 720-EXIT.
063000     EXIT.
063100
063200 750-WRITE-REPORT-HEADINGS.
063300     MOVE '750-WRITE-REPORT-HEADINGS' TO PARA-NAME.
063400     MOVE WS-RUN-DATE-EDIT TO SH1-RUN-DATE.
063500     WRITE SUMMARY-RECORD FROM SUM-HEADING-1
063600         AFTER ADVANCING TOP-OF-FORM.
063700     WRITE SUMMARY-RECORD FROM SUM-HEADING-2
063800         AFTER ADVANCING 2.
063900 750-EXIT.
064000     EXIT.
064100
064200 790-CLOSE-FILES.
064300     MOVE '790-CLOSE-FILES' TO PARA-NAME.
064400     CLOSE ORDER-HEADER-FILE
064500           ORDER-ITEM-FILE
064600           ORDER-TRAN-FILE
064700           ORDER-HEADER-OUT
064800           ORDER-ITEM-OUT
064900           EXCEPTION-REPORT
065000           SUMMARY-REPORT.
065100 790-EXIT.
065200     EXIT.
065300
065400 850-WRITE-SUMMARY-TOTALS.
065500     MOVE '850-WRITE-SUMMARY-TOTALS' TO PARA-NAME.
065600     MOVE NUM-ORDERS-PROCESSED TO ST-ORDERS-PROCESSED.
065700     MOVE NUM-ORDERS-REJECTED  TO ST-ORDERS-REJECTED.
065800     MOVE GRAND-TOTAL-AMOUNT   TO ST-GRAND-TOTAL-AMOUNT.
065900     WRITE SUMMARY-RECORD FROM SUM-TOTAL-LINE
066000         AFTER ADVANCING 2.
066100 850-EXIT.
066200     EXIT.
066300
066400 950-WRITE-EXCEPTION-LINE.
066500     MOVE '950-WRITE-EXCEPTION-LINE' TO PARA-NAME.
066600     MOVE WS-RUN-DATE-EDIT   TO XR-RUN-DATE.
066700     MOVE 'ORDER-POST      ' TO XR-FLOW-NAME.
066800     MOVE WS-KEY-SAVE        TO XR-KEY-ID.
066900     MOVE WS-REJECT-CODE     TO XR-REASON-CODE.
067000     MOVE WS-REJECT-REASON   TO XR-REASON-TEXT.
067100     WRITE XCPT-DETAIL-LINE.
067200     ADD 1 TO XCPT-LINES-WRITTEN.
067300 950-EXIT.
067400     EXIT.
067500
067600*        REQ 2256 -- CLOSING TRAILER FOR THE EXCEPTION REPORT, ONE PER
067700*        RUN, GIVING THE TOTAL REJECT COUNT FOR THIS FLOW
067800 960-WRITE-XCPT-TOTAL.
067900     MOVE '960-WRITE-XCPT-TOTAL' TO PARA-NAME.
068000     MOVE 'ORDER-POST      ' TO XR-TOT-FLOW-NAME.
068100     MOVE XCPT-LINES-WRITTEN TO XR-TOT-REJECT-COUNT.
068200     WRITE XCPT-TOTAL-LINE.
068300 960-EXIT.
068400     EXIT.
