000100*****************************************************************
000200*    RESTRAN  --   RESERVATION LIFECYCLE TRANSACTION RECORD    *
000300*    RESERVATION-TRAN-FILE.  ONE RECORD PER CONFIRM, CANCEL OR   *
000400*    EXPIRE-SWEEP REQUEST FED TO STKRLIFE.  SORTED BY              *
000500*    RT-RESERVATION-ID AHEAD OF THE RUN, SAME AS THE MASTER.       *
000600*-----------------------------------------------------------------
000700*    CHANGE LOG
000800*    08/02/94  LDK   ORIGINAL COPYBOOK FOR RESERVATION LIFECYCLE
000900*                    RUN, SPLIT OUT OF THE RESERVATION SUBSYSTEM
001000*    02/11/99  WLT   Y2K -- NO DATE FIELDS ON THIS RECORD, NO
001100*                    CHANGE REQUIRED, REVIEWED ONLY
001200*    04/18/00  LDK   ADDED RT-TRAN-EXPIRE FOR THE NIGHTLY SWEEP,
001300*                    REQ 1560
001400*****************************************************************
001500 01  RESERVATION-TRAN-RECORD.
001600     05  RT-RESERVATION-ID           PIC X(36).
001700     05  RT-TRAN-CODE                PIC X(02).
001800         88  RT-TRAN-CONFIRM             VALUE 'CF'.
001900         88  RT-TRAN-CANCEL              VALUE 'CX'.
002000         88  RT-TRAN-EXPIRE              VALUE 'EX'.
002100     05  FILLER                      PIC X(36).
