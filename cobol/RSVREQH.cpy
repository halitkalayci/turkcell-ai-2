000100*****************************************************************
000200*    RSVREQH  --   RESERVATION REQUEST HEADER RECORD            *
000300*    RESERVATION-REQUEST-FILE, FIXED HEADER PORTION.  ONE         *
000400*    OCCURRENCE PER INBOUND RESERVE REQUEST; THE RSVREQI LINES    *
000500*    THAT FOLLOW IT ARE COUNTED BY RQ-ITEM-COUNT.                 *
000600*-----------------------------------------------------------------
000700*    CHANGE LOG
000800*    09/10/93  RRT   ORIGINAL COPYBOOK FOR STOCK RESERVATION RUN
000900*    08/02/94  LDK   ADDED RQ-TTL-MINUTES, DEFAULTS TO 15 WHEN
001000*                    THE FEED SENDS ZERO
001100*****************************************************************
001200 01  RESERVATION-REQUEST-HEADER.
001300     05  RQ-ORDER-ID                 PIC X(36).
001400     05  RQ-TTL-MINUTES              PIC S9(4) COMP-3.
001500     05  RQ-ITEM-COUNT               PIC 9(4).
001600     05  FILLER                      PIC X(10).
