000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE ORDER SUBSYSTEM GROUP
000300* ALL RIGHTS RESERVED
000400******************************************************************
000500* PROGRAM:  STKAVAIL
000600*
000700* LOADS THE PRODUCT INVENTORY MASTER INTO A WORKING-STORAGE TABLE
000800* AND CHECKS ONE AVAILABILITY-REQUEST BATCH AGAINST IT.  DOES NOT
000900* RESERVE OR ALTER STOCK -- READ-ONLY CHECK, ONE RESULT LINE PER
001000* REQUESTED PRODUCT PLUS ONE OVERALL ALL-AVAILABLE FLAG.
001100*
001200* INVENTORY-FILE MUST BE PRESENTED SORTED ASCENDING BY
001300* INV-PRODUCT-ID SO SEARCH ALL CAN BE USED AGAINST THE TABLE
001400* ONCE IT IS LOADED.  AVAILABILITY-REQUEST-FILE NEED NOT BE
001500* SORTED -- IT IS ONE BATCH, READ TO END OF FILE AND HELD IN THE
001600* WORKING-STORAGE REQUEST TABLE SO IT CAN BE WALKED A SECOND TIME
001700* FOR THE AVAILABILITY CHECK WITHOUT RE-OPENING THE FILE.
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000******************************************************************
002100 PROGRAM-ID.  STKAVAIL.
002200 AUTHOR. R R TATE.
002300 INSTALLATION. COBOL DEVELOPMENT CENTER.
002400 DATE-WRITTEN. 09/03/93.
002500 DATE-COMPILED. 09/03/93.
002600 SECURITY. NON-CONFIDENTIAL.
002700*
002800******************************************************************
002900*                        CHANGE LOG
003000*-----------------------------------------------------------------
003100* DATE      WHO   DESCRIPTION
003200*-----------------------------------------------------------------
003300* 09/03/93  RRT   ORIGINAL PROGRAM -- AVAILABILITY CHECK RUN,
003400*                 REPLACES THE MANUAL STOCK-CLERK LOOKUP SHEET
003500* 03/14/94  RRT   ADDED THE PRODUCT-NOT-FOUND WHOLE-BATCH REJECT,
003600*                 REQ 1029 -- PREVIOUSLY A MISSING PRODUCT JUST
003700*                 CAME BACK "NOT AVAILABLE"
003800* 02/11/99  WLT   Y2K REVIEW -- INV-LAST-UPDATED-AT AND THE
003900*                 RUN-DATE FIELDS ARE OPAQUE/REPORT-ONLY, NO
004000*                 CHANGE REQUIRED
004100* 05/09/00  LDK   REQ 1601 -- ADDED THE BATCH ALL-AVAILABLE
004200*                 SUMMARY FLAG TO THE END OF THE RESULT REPORT
004300* 08/30/02  RRT   REQ 2140 -- WIDENED THE IN-MEMORY INVENTORY
004400*                 TABLE FROM 2000 TO 5000 ENTRIES, CATALOG GREW
004500* 11/04/05  RRT   REQ 2256 -- EXCEPTION-REPORT NOW CLOSES WITH A
004600*                 REJECT-COUNT TRAILER LINE PER RUN, SEE THE NEW
004700*                 960-WRITE-XCPT-TOTAL PARAGRAPH
004800* 11/18/05  RRT   SHOP STANDARDS REVIEW -- SWITCHES AND COUNTERS
004900*                 MOVED TO 77-LEVELS, AND THE BATCH-EDIT/LINE-CHECK
005000*                 CHAINS RECAST AS PERFORM...THRU PARAGRAPH RANGES
005100* 12/02/05  RRT   REQ 2261 -- 400-CHECK-ALL-LINES WAS RE-READING
005200*                 AVAILABILITY-REQUEST-FILE PAST ITS OWN AT-END,
005300*                 SO NO DETAIL LINE OR REAL ALL-AVAILABLE FLAG WAS
005400*                 EVER PRODUCED ON A BATCH THAT PASSED THE EDIT.
005500*                 REQUEST LINES ARE NOW HELD IN WS-REQUEST-TABLE
005600*                 AS THEY ARE EDITED SO 400 CAN WALK THEM A SECOND
005700*                 TIME WITHOUT TOUCHING THE FILE AGAIN
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT INVENTORY-FILE ASSIGN TO INVMSTIN
006800         ORGANIZATION IS SEQUENTIAL
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS WS-INVMST-STATUS.
007100
007200     SELECT AVAILABILITY-REQUEST-FILE ASSIGN TO AVLREQIN
007300         ORGANIZATION IS SEQUENTIAL
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS WS-AVLREQ-STATUS.
007600
007700     SELECT EXCEPTION-REPORT ASSIGN TO XCPTRPT
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS WS-XCPT-STATUS.
008000
008100     SELECT RESULT-REPORT ASSIGN TO AVLRSLRP
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS WS-RSLRPT-STATUS.
008400
008500******************************************************************
008600 DATA DIVISION.
008700 FILE SECTION.
008800
008900 FD  INVENTORY-FILE
009000     RECORDING MODE IS F.
009100 COPY INVMSTR.
009200
009300 FD  AVAILABILITY-REQUEST-FILE
009400     RECORDING MODE IS F.
009500 COPY AVLREQ.
009600
009700 FD  EXCEPTION-REPORT
009800     RECORDING MODE IS F.
009900 COPY XCPTREC.
010000
010100 FD  RESULT-REPORT
010200     RECORDING MODE IS F.
010300 01  RESULT-RECORD                  PIC X(132).
010400
010500******************************************************************
010600 WORKING-STORAGE SECTION.
010700******************************************************************
010800*        SHOP STANDARDS REVIEW 11/05 -- FILE STATUS CODES AND RUN
010900*        SWITCHES MOVED OFF 01 GROUPS TO STANDALONE 77-LEVELS, MATCHING
011000*        THE CONVENTION USED ON WRKSFINL AND THE OTHER REDEEM PROGRAMS
011100 77  WS-INVMST-STATUS                PIC X(02) VALUE SPACES.
011200     88  INVMST-OK                       VALUE '00'.
011300     88  INVMST-EOF                      VALUE '10'.
011400 77  WS-AVLREQ-STATUS                PIC X(02) VALUE SPACES.
011500     88  AVLREQ-OK                       VALUE '00'.
011600     88  AVLREQ-EOF                      VALUE '10'.
011700 77  WS-XCPT-STATUS                  PIC X(02) VALUE SPACES.
011800 77  WS-RSLRPT-STATUS                PIC X(02) VALUE SPACES.
011900
012000 77  WS-AVLREQ-EOF-SW                PIC X(01) VALUE 'N'.
012100     88  AVLREQ-DONE                     VALUE 'Y'.
012200 77  WS-BATCH-VALID-SW               PIC X(01) VALUE 'Y'.
012300     88  BATCH-IS-VALID                   VALUE 'Y'.
012400 77  WS-ALL-AVAILABLE-SW             PIC X(01) VALUE 'Y'.
012500     88  ALL-LINES-AVAILABLE              VALUE 'Y'.
012600 77  WS-LINE-AVAILABLE-SW            PIC X(01) VALUE 'Y'.
012700     88  THIS-LINE-AVAILABLE              VALUE 'Y'.
012800
012900 01  SYSTEM-DATE-AND-TIME.
013000     05  WS-RUN-DATE.
013100         10  WS-RUN-YY               PIC 9(02).
013200         10  WS-RUN-MM               PIC 9(02).
013300         10  WS-RUN-DD               PIC 9(02).
013400*        NUMERIC VIEW OF THE RUN DATE FOR THE STARTUP DISPLAY
013500     05  WS-RUN-DATE-N REDEFINES WS-RUN-DATE
013600                                  PIC 9(06).
013700     05  FILLER                      PIC X(04) VALUE SPACES.
013800 01  WS-RUN-DATE-EDIT.
013900     05  WS-RDE-MM                  PIC 9(02).
014000     05  FILLER                     PIC X(01) VALUE '/'.
014100     05  WS-RDE-DD                  PIC 9(02).
014200     05  FILLER                     PIC X(01) VALUE '/'.
014300     05  WS-RDE-YY                  PIC 9(02).
014400     05  FILLER                     PIC X(02) VALUE SPACES.
014500
014600******************************************************************
014700*    IN-MEMORY INVENTORY TABLE -- LOADED ONCE AT 200-LOAD-
014800*    INVENTORY-TABLE, SEARCHED WITH SEARCH ALL FOR THE REST OF
014900*    THE RUN.  REQ 2140 WIDENED THIS TO 5000 ENTRIES.
015000******************************************************************
015100 01  WS-INVENTORY-TABLE.
015200     05  WS-INV-TABLE-COUNT          PIC 9(05) COMP VALUE ZERO.
015300     05  INV-TABLE-ENTRY OCCURS 1 TO 5000 TIMES
015400             DEPENDING ON WS-INV-TABLE-COUNT
015500             ASCENDING KEY IS TE-PRODUCT-ID
015600             INDEXED BY INV-TAB-IDX.
015700         10  TE-PRODUCT-ID           PIC X(36).
015800         10  TE-AVAILABLE-QUANTITY   PIC S9(9) COMP-3.
015900         10  TE-RESERVED-QUANTITY    PIC S9(9) COMP-3.
016000         10  TE-TOTAL-QUANTITY       PIC S9(9) COMP-3.
016100*            FOOTING VIEW, SAME IDEA AS INV-QTY-CK ON THE MASTER
016200         10  TE-QTY-CK REDEFINES TE-TOTAL-QUANTITY
016300                                 PIC S9(9) COMP-3.
016400         10  TE-VERSION              PIC S9(9) COMP-3.
016500         10  TE-LAST-UPDATED-AT      PIC X(26).
016600     10  FILLER                  PIC X(04).
016700
016800******************************************************************
016900*    REQ 2261 -- IN-MEMORY REQUEST TABLE.  THE BATCH IS LOADED
017000*    HERE AS IT IS EDITED AT 300-EDIT-REQUEST-BATCH SO 400-CHECK-
017100*    ALL-LINES CAN WALK IT A SECOND TIME BY SUBSCRIPT INSTEAD OF
017200*    RE-READING AVAILABILITY-REQUEST-FILE PAST ITS OWN AT-END.
017300******************************************************************
017400 01  WS-REQUEST-TABLE.
017500     05  WS-REQ-TABLE-COUNT          PIC 9(05) COMP VALUE ZERO.
017600     05  REQ-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
017700             DEPENDING ON WS-REQ-TABLE-COUNT
017800             INDEXED BY REQ-TAB-IDX.
017900         10  RQ-PRODUCT-ID           PIC X(36).
018000         10  RQ-REQUESTED-QUANTITY   PIC S9(9) COMP-3.
018100         10  FILLER                  PIC X(04).
018200
018300 01  WORK-VARIABLES.
018400     05  WS-SEARCH-PRODUCT-ID        PIC X(36).
018500     05  WS-REJECT-REASON            PIC X(60).
018600*        HALVES OF THE REJECT TEXT, USED ONLY BY THE ABEND-LAB
018700*        TRACE DISPLAY WHEN UPSI-0 IS SET ON AT THE CONSOLE
018800     05  WS-REJECT-REASON-HALVES REDEFINES WS-REJECT-REASON.
018900         10  WS-REJECT-REASON-1      PIC X(30).
019000         10  WS-REJECT-REASON-2      PIC X(30).
019100     05  WS-REJECT-CODE              PIC X(06).
019200     05  FILLER                      PIC X(02) VALUE SPACES.
019300
019400 77  WS-FOUND-SW                     PIC X(01) VALUE 'N'.
019500     88  PRODUCT-WAS-FOUND               VALUE 'Y'.
019600
019700 01  REPORT-TOTALS.
019800     05  NUM-LINES-CHECKED           PIC S9(9) COMP-3 VALUE +0.
019900     05  NUM-BATCHES-REJECTED        PIC S9(9) COMP-3 VALUE +0.
020000     05  FILLER                      PIC X(02) VALUE SPACES.
020100
020200 77  PARA-NAME                       PIC X(40) VALUE SPACES.
020300 77  XCPT-LINES-WRITTEN              PIC S9(9) COMP-3 VALUE +0.
020400
020500 01  RSL-HEADING-1.
020600     05  FILLER                      PIC X(40) VALUE
020700         'AVAILABILITY CHECK RESULT      RUN DATE:'.
020800     05  RH1-RUN-DATE                PIC X(10).
020900     05  FILLER                      PIC X(82) VALUE SPACES.
021000
021100 01  RSL-HEADING-2.
021200     05  FILLER                      PIC X(36) VALUE
021300         'PRODUCT-ID                          '.
021400     05  FILLER                      PIC X(12) VALUE 'REQUESTED  '.
021500     05  FILLER                      PIC X(12) VALUE 'ON-HAND    '.
021600     05  FILLER                      PIC X(11) VALUE 'AVAILABLE '.
021700     05  FILLER                      PIC X(61) VALUE SPACES.
021800
021900 01  RSL-DETAIL-LINE.
022000     05  RD-PRODUCT-ID               PIC X(36).
022100     05  FILLER                      PIC X(01) VALUE SPACE.
022200     05  RD-REQUESTED-QTY            PIC ZZZ,ZZ9.
022300     05  FILLER                      PIC X(05) VALUE SPACES.
022400     05  RD-AVAILABLE-QTY            PIC ZZZ,ZZ9.
022500     05  FILLER                      PIC X(05) VALUE SPACES.
022600     05  RD-AVAILABLE-FLAG           PIC X(10).
022700     05  FILLER                      PIC X(50) VALUE SPACES.
022800
022900 01  RSL-BATCH-LINE.
023000     05  FILLER                      PIC X(20) VALUE
023100         'BATCH ALL-AVAILABLE:'.
023200     05  RB-ALL-AVAILABLE-FLAG       PIC X(10).
023300     05  FILLER                      PIC X(102) VALUE SPACES.
023400
023500******************************************************************
023600 PROCEDURE DIVISION.
023700******************************************************************
023800 000-MAIN.
023900     MOVE '000-MAIN' TO PARA-NAME.
024000     ACCEPT WS-RUN-DATE FROM DATE.
024100     MOVE WS-RUN-MM TO WS-RDE-MM.
024200     MOVE WS-RUN-DD TO WS-RDE-DD.
024300     MOVE WS-RUN-YY TO WS-RDE-YY.
024400     DISPLAY 'STKAVAIL STARTED, RUN DATE (YYMMDD) '
024500             WS-RUN-DATE-N.
024600
024700     PERFORM 700-OPEN-FILES THRU 700-EXIT.
024800     PERFORM 750-WRITE-REPORT-HEADINGS THRU 750-EXIT.
024900     PERFORM 200-LOAD-INVENTORY-TABLE THRU 200-EXIT.
025000     PERFORM 300-EDIT-REQUEST-BATCH THRU 300-EXIT.
025100
025200     IF BATCH-IS-VALID
025300         PERFORM 400-CHECK-ALL-LINES THRU 400-EXIT
025400     ELSE
025500         PERFORM 490-REJECT-BATCH THRU 490-EXIT
025600     END-IF.
025700
025800     PERFORM 850-WRITE-RESULT-TOTALS THRU 850-EXIT.
025900     PERFORM 960-WRITE-XCPT-TOTAL THRU 960-EXIT.
026000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
026100     DISPLAY 'STKAVAIL COMPLETED, LINES CHECKED '
026200             NUM-LINES-CHECKED.
026300     GOBACK.
026400
026500 200-LOAD-INVENTORY-TABLE.
026600     MOVE '200-LOAD-INVENTORY-TABLE' TO PARA-NAME.
026700     PERFORM 210-LOAD-ONE-ENTRY THRU 210-EXIT
026800         UNTIL INVMST-EOF.
026900 200-EXIT.
027000     EXIT.
027100
027200 210-LOAD-ONE-ENTRY.
027300     MOVE '210-LOAD-ONE-ENTRY' TO PARA-NAME.
027400     READ INVENTORY-FILE
027500         AT END SET INVMST-EOF TO TRUE
027600     END-READ.
027700     IF NOT INVMST-EOF
027800         ADD 1 TO WS-INV-TABLE-COUNT
027900         SET INV-TAB-IDX TO WS-INV-TABLE-COUNT
028000         MOVE INV-PRODUCT-ID
028100             TO TE-PRODUCT-ID (INV-TAB-IDX)
028200         MOVE INV-AVAILABLE-QUANTITY
028300             TO TE-AVAILABLE-QUANTITY (INV-TAB-IDX)
028400         MOVE INV-RESERVED-QUANTITY
028500             TO TE-RESERVED-QUANTITY (INV-TAB-IDX)
028600         MOVE INV-TOTAL-QUANTITY
028700             TO TE-TOTAL-QUANTITY (INV-TAB-IDX)
028800         MOVE INV-VERSION
028900             TO TE-VERSION (INV-TAB-IDX)
029000         MOVE INV-LAST-UPDATED-AT
029100             TO TE-LAST-UPDATED-AT (INV-TAB-IDX)
029200     END-IF.
029300 210-EXIT.
029400     EXIT.
029500
029600*    RULE 15 -- A REQUEST NAMING A PRODUCT NOT ON THE MASTER
029700*    FAILS THE WHOLE BATCH, FIRST MISSING ID REPORTED.  REQ 2261 --
029800*    EACH LINE IS ALSO LOADED INTO WS-REQUEST-TABLE AS IT IS READ
029900*    SO 400-CHECK-ALL-LINES CAN WALK THE SAME BATCH A SECOND TIME.
030000 300-EDIT-REQUEST-BATCH.
030100     MOVE '300-EDIT-REQUEST-BATCH' TO PARA-NAME.
030200     PERFORM 720-READ-AVAILABILITY-REQUEST THRU 720-EXIT.
030300     PERFORM 310-EDIT-ONE-LINE THRU 310-EXIT
030400         UNTIL AVLREQ-DONE.
030500 300-EXIT.
030600     EXIT.
030700
030800 310-EDIT-ONE-LINE.
030900     MOVE '310-EDIT-ONE-LINE' TO PARA-NAME.
031000     ADD 1 TO WS-REQ-TABLE-COUNT.
031100     SET REQ-TAB-IDX TO WS-REQ-TABLE-COUNT.
031200     MOVE AV-PRODUCT-ID
031300         TO RQ-PRODUCT-ID (REQ-TAB-IDX).
031400     MOVE AV-REQUESTED-QUANTITY
031500         TO RQ-REQUESTED-QUANTITY (REQ-TAB-IDX).
031600     MOVE AV-PRODUCT-ID TO WS-SEARCH-PRODUCT-ID.
031700     PERFORM 320-FIND-IN-TABLE THRU 320-EXIT.
031800     IF NOT PRODUCT-WAS-FOUND AND BATCH-IS-VALID
031900         MOVE 'N' TO WS-BATCH-VALID-SW
032000         MOVE 'INV001' TO WS-REJECT-CODE
032100         STRING 'PRODUCT NOT FOUND: '
032200                DELIMITED BY SIZE
032300                AV-PRODUCT-ID DELIMITED BY SIZE
032400                INTO WS-REJECT-REASON
032500     END-IF.
032600     PERFORM 720-READ-AVAILABILITY-REQUEST THRU 720-EXIT.
032700 310-EXIT.
032800     EXIT.
032900
033000 320-FIND-IN-TABLE.
033100     MOVE '320-FIND-IN-TABLE' TO PARA-NAME.
033200     MOVE 'N' TO WS-FOUND-SW.
033300     SET INV-TAB-IDX TO 1.
033400     SEARCH ALL INV-TABLE-ENTRY
033500         AT END
033600             MOVE 'N' TO WS-FOUND-SW
033700         WHEN TE-PRODUCT-ID (INV-TAB-IDX) = WS-SEARCH-PRODUCT-ID
033800             MOVE 'Y' TO WS-FOUND-SW
033900     END-SEARCH.
034000 320-EXIT.
034100     EXIT.
034200
034300*    REQ 2261 -- WALKS WS-REQUEST-TABLE, NOT THE FILE; THE FILE
034400*    WAS ALREADY READ TO AT-END BY 300-EDIT-REQUEST-BATCH ABOVE.
034500 400-CHECK-ALL-LINES.
034600     MOVE '400-CHECK-ALL-LINES' TO PARA-NAME.
034700     SET ALL-LINES-AVAILABLE TO TRUE.
034800     PERFORM 410-CHECK-ONE-LINE THRU 410-EXIT
034900         VARYING REQ-TAB-IDX FROM 1 BY 1
035000         UNTIL REQ-TAB-IDX > WS-REQ-TABLE-COUNT.
035100     PERFORM 950-WRITE-RESULT-BATCH-LINE.
035200 400-EXIT.
035300     EXIT.
035400
035500 410-CHECK-ONE-LINE.
035600     MOVE '410-CHECK-ONE-LINE' TO PARA-NAME.
035700     MOVE RQ-PRODUCT-ID (REQ-TAB-IDX) TO WS-SEARCH-PRODUCT-ID.
035800     PERFORM 320-FIND-IN-TABLE THRU 320-EXIT.
035900*        RULE 11 -- AVAILABLE-QUANTITY >= REQUESTED-QUANTITY
036000     SET THIS-LINE-AVAILABLE TO TRUE.
036100     IF TE-AVAILABLE-QUANTITY (INV-TAB-IDX)
036200             NOT >= RQ-REQUESTED-QUANTITY (REQ-TAB-IDX)
036300         MOVE 'N' TO WS-LINE-AVAILABLE-SW
036400         MOVE 'N' TO WS-ALL-AVAILABLE-SW
036500     END-IF.
036600     PERFORM 950-WRITE-RESULT-DETAIL-LINE.
036700     ADD 1 TO NUM-LINES-CHECKED.
036800 410-EXIT.
036900     EXIT.
037000
037100 490-REJECT-BATCH.
037200     MOVE '490-REJECT-BATCH' TO PARA-NAME.
037300     PERFORM 950-WRITE-EXCEPTION-LINE.
037400     ADD 1 TO NUM-BATCHES-REJECTED.
037500 490-EXIT.
037600     EXIT.
037700
037800 700-OPEN-FILES.
037900     MOVE '700-OPEN-FILES' TO PARA-NAME.
038000     OPEN INPUT  INVENTORY-FILE
038100                 AVAILABILITY-REQUEST-FILE
038200          OUTPUT EXCEPTION-REPORT
038300                 RESULT-REPORT.
038400     IF WS-INVMST-STATUS NOT = '00'
038500         DISPLAY 'ERROR OPENING INVENTORY-FILE, STATUS '
038600                 WS-INVMST-STATUS
038700         MOVE 16 TO RETURN-CODE
038800         SET INVMST-EOF TO TRUE
038900     END-IF.
039000 700-EXIT.
039100     EXIT.
039200
039300 720-READ-AVAILABILITY-REQUEST.
039400     MOVE '720-READ-AVAILABILITY-REQUEST' TO PARA-NAME.
039500     READ AVAILABILITY-REQUEST-FILE
039600         AT END SET AVLREQ-DONE TO TRUE
039700     END-READ.
039800 720-EXIT.
039900     EXIT.
040000
040100 750-WRITE-REPORT-HEADINGS.
040200     MOVE '750-WRITE-REPORT-HEADINGS' TO PARA-NAME.
040300     MOVE WS-RUN-DATE-EDIT TO RH1-RUN-DATE.
040400     WRITE RESULT-RECORD FROM RSL-HEADING-1
040500         AFTER ADVANCING TOP-OF-FORM.
040600     WRITE RESULT-RECORD FROM RSL-HEADING-2
040700         AFTER ADVANCING 2.
040800 750-EXIT.
040900     EXIT.
041000
041100 790-CLOSE-FILES.
041200     MOVE '790-CLOSE-FILES' TO PARA-NAME.
041300     CLOSE INVENTORY-FILE
041400           AVAILABILITY-REQUEST-FILE
041500           EXCEPTION-REPORT
041600           RESULT-REPORT.
041700 790-EXIT.
041800     EXIT.
041900
042000 850-WRITE-RESULT-TOTALS.
042100     MOVE '850-WRITE-RESULT-TOTALS' TO PARA-NAME.
042200     DISPLAY 'STKAVAIL BATCHES REJECTED ' NUM-BATCHES-REJECTED.
042300 850-EXIT.
042400     EXIT.
042500
042600 950-WRITE-RESULT-DETAIL-LINE.
042700     MOVE '950-WRITE-RESULT-DETAIL-LINE' TO PARA-NAME.
042800     MOVE RQ-PRODUCT-ID (REQ-TAB-IDX) TO RD-PRODUCT-ID.
042900     MOVE RQ-REQUESTED-QUANTITY (REQ-TAB-IDX) TO RD-REQUESTED-QTY.
043000     MOVE TE-AVAILABLE-QUANTITY (INV-TAB-IDX) TO RD-AVAILABLE-QTY.
043100     IF THIS-LINE-AVAILABLE
043200         MOVE 'AVAILABLE ' TO RD-AVAILABLE-FLAG
043300     ELSE
043400         MOVE 'SHORT     ' TO RD-AVAILABLE-FLAG
043500     END-IF.
043600     WRITE RESULT-RECORD FROM RSL-DETAIL-LINE
043700         AFTER ADVANCING 1.
043800
043900 950-WRITE-RESULT-BATCH-LINE.
044000     MOVE '950-WRITE-RESULT-BATCH-LINE' TO PARA-NAME.
044100     IF ALL-LINES-AVAILABLE
044200         MOVE 'YES       ' TO RB-ALL-AVAILABLE-FLAG
044300     ELSE
044400         MOVE 'NO        ' TO RB-ALL-AVAILABLE-FLAG
044500     END-IF.
044600     WRITE RESULT-RECORD FROM RSL-BATCH-LINE
044700         AFTER ADVANCING 2.
044800
044900 950-WRITE-EXCEPTION-LINE.
045000     MOVE '950-WRITE-EXCEPTION-LINE' TO PARA-NAME.
045100     MOVE WS-RUN-DATE-EDIT       TO XR-RUN-DATE.
045200     MOVE 'AVAILABILITY-CHECK  ' TO XR-FLOW-NAME.
045300     MOVE SPACES                 TO XR-KEY-ID.
045400     MOVE WS-REJECT-CODE         TO XR-REASON-CODE.
045500     MOVE WS-REJECT-REASON       TO XR-REASON-TEXT.
045600     WRITE XCPT-DETAIL-LINE.
045700     ADD 1 TO XCPT-LINES-WRITTEN.
045800
045900*        REQ 2256 -- CLOSING TRAILER FOR THE EXCEPTION REPORT, ONE PER
046000*        RUN, GIVING THE TOTAL REJECT COUNT FOR THIS FLOW
046100 960-WRITE-XCPT-TOTAL.
046200     MOVE '960-WRITE-XCPT-TOTAL' TO PARA-NAME.
046300     MOVE 'AVAILABILITY-CHECK  ' TO XR-TOT-FLOW-NAME.
046400     MOVE XCPT-LINES-WRITTEN     TO XR-TOT-REJECT-COUNT.
046500     WRITE XCPT-TOTAL-LINE.
046600 960-EXIT.
046700     EXIT.
