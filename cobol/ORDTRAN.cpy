000100*****************************************************************
000200*    ORDTRAN  --   ORDER STATUS/CANCEL TRANSACTION RECORD       *
000300*    ORDER-TRAN-FILE.  ONE RECORD PER STATUS TRANSITION OR       *
000400*    CANCEL REQUEST FED TO THE ORDER POSTING RUN.  SORTED BY      *
000500*    OT-ORDER-ID AHEAD OF THE RUN, SAME AS THE MASTER.            *
000600*-----------------------------------------------------------------
000700*    CHANGE LOG
000800*    04/09/91  RRT   ORIGINAL COPYBOOK FOR ORDER SUBSYSTEM
000900*    03/30/95  LDK   ADDED OT-TRAN-CANCEL, SPLIT OUT OF THE OLD
001000*                    SINGLE-PURPOSE STATUS-CHANGE LAYOUT
001100*    02/11/99  WLT   Y2K -- OT-TRAN-DATE RETIRED, TIMESTAMP NOW
001200*                    CARRIED ON THE MASTER ONLY.  FIELD LEFT AS
001300*                    FILLER RATHER THAN RESIZE THE RECORD.
001400*****************************************************************
001500 01  ORDER-TRAN-RECORD.
001600     05  OT-ORDER-ID                 PIC X(36).
001700     05  OT-TRAN-CODE                PIC X(02).
001800         88  OT-TRAN-STATUS-CHANGE       VALUE 'SC'.
001900         88  OT-TRAN-CANCEL              VALUE 'CX'.
002000     05  OT-NEW-STATUS                PIC X(10).
002100*        Y2K RETIREMENT -- SEE CHANGE LOG 02/11/99
002200     05  FILLER                      PIC X(26).
002300     05  FILLER                      PIC X(20).
