000100*****************************************************************
000200*    RESHDR   --   STOCK RESERVATION HEADER RECORD              *
000300*    RESERVATION-FILE, FIXED HEADER PORTION.  ONE OCCURRENCE     *
000400*    PER RESERVATION; THE RESERVATION-ITEM-RECORDS (SEE RESITM)  *
000500*    THAT FOLLOW IT ARE COUNTED BY RES-ITEM-COUNT.                *
000600*-----------------------------------------------------------------
000700*    CHANGE LOG
000800*    06/21/92  RRT   ORIGINAL COPYBOOK FOR STOCK RESERVATION RUN
000900*    08/02/94  LDK   ADDED RES-EXPIRES-AT / RES-ST-EXPIRED PER
001000*                    THE 15-MINUTE HOLD REQUIREMENT
001100*    02/11/99  WLT   Y2K -- TIMESTAMPS CARRIED OPAQUE, NO CHANGE
001200*                    TO PICTURE CLAUSES REQUIRED
001300*    07/23/01  RRT   REQ 2077 -- ADDED RES-CREATED-YMD REDEFINES
001400*                    TO MATCH THE ORDER HEADER CONVENTION
001500*    03/12/03  RRT   REQ 2140 -- ADDED RES-EXPIRE-PARTS REDEFINES
001600*                    SO STKRLIFE CAN COMPARE THE HOLD CUTOFF
001700*                    AGAINST THE RUN CLOCK WITHOUT RE-PARSING TEXT
001800*****************************************************************
001900 01  RESERVATION-RECORD.
002000     05  RES-RESERVATION-ID          PIC X(36).
002100     05  RES-ORDER-ID                PIC X(36).
002200     05  RES-STATUS                  PIC X(10).
002300         88  RES-ST-PENDING              VALUE 'PENDING   '.
002400         88  RES-ST-CONFIRMED            VALUE 'CONFIRMED '.
002500         88  RES-ST-CANCELLED            VALUE 'CANCELLED '.
002600         88  RES-ST-EXPIRED              VALUE 'EXPIRED   '.
002700         88  RES-ST-FINAL                VALUES 'CONFIRMED '
002800                                                 'CANCELLED '
002900                                                 'EXPIRED   '.
003000         88  RES-ST-OPEN                 VALUE 'PENDING   '.
003100     05  RES-CREATED-AT              PIC X(26).
003200     05  RES-EXPIRES-AT              PIC X(26).
003300*        REQ 2140 -- RES-EXPIRES-AT IS STAMPED BY STKRSRV1 AS
003400*        MM/DD/YY HH:MI, NOT AN ISO STAMP -- THIS VIEW LETS THE
003500*        LIFECYCLE RUN BUILD A COMPARABLE YYMMDDHHMI KEY WITHOUT
003600*        STRING-SCANNING THE FIELD EACH TIME
003700     05  RES-EXPIRE-PARTS REDEFINES RES-EXPIRES-AT.
003800         10  REX-MM                  PIC 9(02).
003900         10  FILLER                  PIC X(01).
004000         10  REX-DD                  PIC 9(02).
004100         10  FILLER                  PIC X(01).
004200         10  REX-YY                  PIC 9(02).
004300         10  FILLER                  PIC X(01).
004400         10  REX-HH                  PIC 9(02).
004500         10  FILLER                  PIC X(01).
004600         10  REX-MI                  PIC 9(02).
004700         10  FILLER                  PIC X(12).
004800*        REQ 2077 -- YYYY-MM-DD PORTION OF RES-CREATED-AT, SAME
004900*        LAYOUT AS ORD-CREATED-YMD ON THE ORDER HEADER
005000     05  RES-CREATED-YMD REDEFINES RES-CREATED-AT.
005100         10  RES-CREATED-YYYY        PIC X(04).
005200         10  FILLER                  PIC X(01).
005300         10  RES-CREATED-MM          PIC X(02).
005400         10  FILLER                  PIC X(01).
005500         10  RES-CREATED-DD          PIC X(02).
005600         10  FILLER                  PIC X(16).
005700     05  RES-ITEM-COUNT              PIC 9(4).
005800     05  FILLER                      PIC X(08).
