000100*****************************************************************
000200*    AVLREQ   --   AVAILABILITY CHECK REQUEST RECORD            *
000300*    AVAILABILITY-REQUEST-FILE.  ONE RECORD PER PRODUCT LINE     *
000400*    TO BE CHECKED; LINES CARRYING THE SAME AV-BATCH-ID ARE       *
000500*    TREATED AS ONE AVAILABILITY-CHECK REQUEST BY STKAVAIL.       *
000600*-----------------------------------------------------------------
000700*    CHANGE LOG
000800*    09/03/93  RRT   ORIGINAL COPYBOOK FOR STOCK AVAILABILITY RUN
000900*    02/11/99  WLT   Y2K -- NO DATE FIELDS ON THIS RECORD, NO
001000*                    CHANGE REQUIRED, REVIEWED ONLY
001100*****************************************************************
001200 01  AVAILABILITY-REQUEST-RECORD.
001300*        GROUPS THE PRODUCT LINES OF ONE INBOUND CHECK REQUEST
001400     05  AV-BATCH-ID                 PIC X(36).
001500     05  AV-PRODUCT-ID               PIC X(36).
001600     05  AV-REQUESTED-QUANTITY       PIC S9(9) COMP-3.
001700     05  FILLER                      PIC X(10).
