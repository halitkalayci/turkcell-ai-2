000100*****************************************************************
000200*    RESITM   --   STOCK RESERVATION LINE-ITEM RECORD           *
000300*    RESERVATION-FILE, VARIABLE-COUNT PORTION.  RES-ITEM-COUNT   *
000400*    OCCURRENCES OF THIS RECORD FOLLOW EACH RESHDR RECORD.        *
000500*-----------------------------------------------------------------
000600*    CHANGE LOG
000700*    06/21/92  RRT   ORIGINAL COPYBOOK FOR STOCK RESERVATION RUN
000800*    02/11/99  WLT   Y2K -- NO DATE FIELDS ON THIS RECORD, NO
000900*                    CHANGE REQUIRED, REVIEWED ONLY
001000*****************************************************************
001100 01  RESERVATION-ITEM-RECORD.
001200*        PARENT KEY -- MATCHES RES-RESERVATION-ID ON THE HEADER
001300     05  RSI-RESERVATION-ID          PIC X(36).
001400     05  RSI-PRODUCT-ID              PIC X(36).
001500     05  RSI-QUANTITY                PIC S9(9) COMP-3.
001600     05  FILLER                      PIC X(10).
